000100******************************************************************
000200* CA-REC  --  CREDIT-ASSESSMENT OUTPUT RECORD.  ONE PER MERCHANT
000300*             PER RUN, WRITTEN TO CREDIT-ASSESSMENTS-OUT IN THE
000400*             ORDER THE MERCHANT COMPLETES SCORING (CONTROL BREAK
000500*             ON MERCHANT-ID IN THE SORTED INPUT).
000600******************************************************************
000700* 02/20/24 rp  req 8840   initial layout -- score/risk/eligibility
000800* 04/09/24 rp  req 8902   added the 5 component-score fields and
000900*                         CA-SCORE-R redefine for the report's
001000*                         score-breakdown table
001100* 06/11/24 ko  req 9040   added loan-parameter fields (amount,
001200*                         tenure, rate, EMI, repayment cap)
001300* 09/30/24 rp  req 9215   added CA-WARNING-TAB / CA-STRENGTH-TAB,
001400*                         occurs 10 each, per the report's
001500*                         strengths / risk-factors sections
001600* 01/14/25 ko  req 9340   CA-INELIGIBILITY-REASON widened to 80 --
001700*                         "insufficient business history" plus
001800*                         room was clipping on the printed report
001900******************************************************************
002000 01  CA-REC.
002100     05  CA-MERCHANT-ID               PIC X(20).
002200     05  CA-ASSESSMENT-DATE           PIC X(10).
002300     05  CA-ASSESSMENT-DATE-R REDEFINES CA-ASSESSMENT-DATE.
002400         10  CA-ASSESS-CCYY           PIC 9(4).
002500         10  FILLER                   PIC X(1).
002600         10  CA-ASSESS-MM             PIC 9(2).
002700         10  FILLER                   PIC X(1).
002800         10  CA-ASSESS-DD             PIC 9(2).
002900     05  CA-CREDIT-SCORE              PIC 9(3).
003000     05  CA-RISK-CATEGORY             PIC X(6).
003100         88  CA-RISK-IS-LOW                VALUE 'LOW   '.
003200         88  CA-RISK-IS-MEDIUM             VALUE 'MEDIUM'.
003300         88  CA-RISK-IS-HIGH               VALUE 'HIGH  '.
003400     05  CA-COMPONENT-SCORES.
003500         10  CA-VOLUME-SCORE          PIC S9(3)V99.
003600         10  CA-GROWTH-SCORE          PIC S9(3)V99.
003700         10  CA-BOUNCE-RATE-SCORE     PIC S9(3)V99.
003800         10  CA-CONCENTRATION-SCORE   PIC S9(3)V99.
003900         10  CA-CONSISTENCY-SCORE     PIC S9(3)V99.
004000     05  CA-SCORE-R REDEFINES CA-COMPONENT-SCORES
004100                    OCCURS 5 TIMES
004200                    INDEXED BY CA-SCORE-IDX.
004300         10  CA-SCORE-VALUE           PIC S9(3)V99.
004400     05  CA-IS-ELIGIBLE                PIC X(1).
004500         88  CA-ELIGIBLE                   VALUE 'Y'.
004600         88  CA-NOT-ELIGIBLE                VALUE 'N'.
004700     05  CA-INELIGIBILITY-REASON      PIC X(80).
004800     05  CA-ELIGIBLE-LOAN-AMOUNT      PIC S9(13)V99.
004900     05  CA-MAX-TENURE-DAYS           PIC 9(4).
005000     05  CA-RECOMMENDED-INT-RATE      PIC S9(3)V99.
005100     05  CA-RECOMMENDED-EMI           PIC S9(13)V99.
005200     05  CA-MAX-MONTHLY-REPAYMENT     PIC S9(13)V99.
005300     05  CA-WARNING-COUNT             PIC 9(2).
005400     05  CA-STRENGTH-COUNT            PIC 9(2).
005500     05  CA-WARNING-TAB OCCURS 10 TIMES
005600                        INDEXED BY CA-WARN-IDX.
005700         10  CA-WARNING-TEXT          PIC X(60).
005800     05  CA-STRENGTH-TAB OCCURS 10 TIMES
005900                         INDEXED BY CA-STR-IDX.
006000         10  CA-STRENGTH-TEXT         PIC X(60).
006100     05  FILLER                        PIC X(25).
