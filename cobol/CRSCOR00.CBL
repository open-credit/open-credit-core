000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CRSCOR00.
000300 AUTHOR.        R PILLAI.
000400 INSTALLATION.  OPENCREDIT MERCHANT LENDING -- BATCH SCORING.
000500 DATE-WRITTEN.  02/11/2024.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL -- SCORING RULES, NOT FOR
000800                 DISTRIBUTION OUTSIDE OF UNDERWRITING AND I.S.
000900******************************************************************
001000* CRSCOR00 -- MERCHANT CREDIT SCORING BATCH DRIVER.
001100*
001200* READS THE NIGHTLY UPI TRANSACTION EXTRACT (PRE-SORTED BY
001300* MERCHANT-ID/TRANSACTION-DATE -- SEE JCL), CONTROL-BREAKS ON
001400* MERCHANT-ID, COMPUTES FINANCIAL METRICS FOR EACH MERCHANT,
001500* RUNS THE FRAUD/SCORING/ELIGIBILITY/LOAN RULES, AND PRODUCES
001600* ONE CREDIT-ASSESSMENT RECORD PLUS ONE PRINTED REPORT PAGE PER
001700* MERCHANT.  A BATCH SUMMARY PAGE IS PRINTED AFTER THE LAST
001800* MERCHANT.
001900******************************************************************
002000* 02/11/24 rp  req 8840   initial cut -- read/control-break shell,
002100*                         window volume sums, CA-REC write
002200* 03/22/24 rp  req 8840   monthly breakdown table, consistency/cv
002300*                         via population stddev (newton's method
002400*                         square root, no intrinsic functions on
002500*                         this compiler)
002600* 05/30/24 ko  req 9040   customer work table, top-10 concentration
002700*                         by repeated max-scan (no sort step in
002800*                         this job, see 311-PICK-LARGEST)
002900* 08/14/24 rp  req 9040   rule engine -- fraud check, 5-component
003000*                         weighted score, risk category, ordered
003100*                         eligibility rules
003200* 10/02/24 ko  req 9215   loan parameter lookup, emi computation,
003300*                         recommendation text, full report print
003400* 12/19/24 rp  req 9215   batch summary page
003500* 01/09/25 rp  req 9340   growth-rate zero-denominator special
003600*                         case, seasonality/spike/diversity/
003700*                         dominance flags, peak/trough month
003800* 01/12/25 ko  req 9340   fraud precedence ahead of the ordered
003900*                         eligibility rules per underwriting sign
004000*                         off -- a fraud hit always wins the
004100*                         reported reason now
004200* 01/14/25 ko  req 9340   fm-cust-picked wiring for top-10 scan
004300* 02/10/25 rp  req 9340   115-SUBTRACT-MONTHS now carries today's
004400*                         day-of-month into the cutoff instead of
004500*                         forcing the 1st -- was quietly widening
004600*                         every lookback window by up to a month;
004700*                         803/804/805 report rows brought back in
004800*                         line with the printed-report layout --
004900*                         tenure in months added, the three
005000*                         lookback-volume rows restored, customer
005100*                         concentration flagged at its own 50%
005200*                         line instead of sitting unflagged up in
005300*                         financial metrics, consistency flag
005400*                         threshold corrected to 70
005500* 02/24/25 ko  req 9340   fm-mo-unique-cust was only counting a
005600*                         payer the first time seen all-time --
005700*                         282-update-customer-table now stamps
005800*                         the customer entry with the month it
005900*                         was last seen in so a returning payer
006000*                         counts again the first time they show
006100*                         up in a new month
006200* 03/10/25 rp  req 9822   CENTURY WINDOW CHECK -- CONFIRMED
006300*                         100-ACCEPT-RUN-DATE AND THE CONVERT
006400*                         LOGIC THIS SHOP HAS CARRIED SINCE THE
006500*                         EARLIER DATE-ROUTINE WORK HANDLE A
006600*                         TWO-DIGIT YEAR ROLLING PAST 99 INTO 00
006700*                         CORRECTLY.  NO CODE CHANGE REQUIRED.
006800* 06/02/25 ko  req 9990   WS-COMMAND-LINE WIDENED, THREE FULL
006900*                         PATHS WAS RUNNING CLOSE TO THE EDGE
007000* 09/15/25 rp  req 10110  CA-INELIGIBILITY-REASON NOW CARRIES THE
007100*                         FRAUD REASON TEXT WHEN A MERCHANT FAILS
007200*                         BOTH THE FRAUD CHECK AND AN ELIGIBILITY
007300*                         RULE -- FRAUD TEXT TAKES PRECEDENCE
007400******************************************************************
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SOURCE-COMPUTER.  IBM-370.
007800 OBJECT-COMPUTER.  IBM-370.
007900 SPECIAL-NAMES.
008000     CONSOLE IS CRT
008100     C01 IS TOP-OF-FORM.
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400* /users/public/upitrn.dat
008500     SELECT UPI-TRANSACTIONS-IN  ASSIGN TO DYNAMIC WS-UT-PATH
008600            ORGANIZATION RECORD SEQUENTIAL.
008700* /users/public/out/crassess.dat
008800     SELECT CREDIT-ASSESSMENTS-OUT ASSIGN TO DYNAMIC WS-CA-PATH
008900            ORGANIZATION RECORD SEQUENTIAL.
009000* /users/public/out/crreport.prt
009100     SELECT CREDIT-REPORT-OUT ASSIGN TO DYNAMIC WS-CR-PATH
009200            ORGANIZATION RECORD SEQUENTIAL.
009300*
009400 DATA DIVISION.
009500*
009600 FILE SECTION.
009700*
009800 FD  UPI-TRANSACTIONS-IN
009900     RECORD CONTAINS 150 CHARACTERS
010000     LABEL RECORDS ARE STANDARD
010100     DATA RECORD IS UT-IN-REC.
010200 01  UT-IN-REC                           PIC X(150).
010300 FD  CREDIT-ASSESSMENTS-OUT
010400     RECORD CONTAINS 1428 CHARACTERS
010500     LABEL RECORDS ARE STANDARD
010600     DATA RECORD IS CA-REC.
010700     COPY CRASS000.
010800 FD  CREDIT-REPORT-OUT
010900     RECORD CONTAINS 132 CHARACTERS
011000     LABEL RECORDS ARE STANDARD
011100     DATA RECORD IS CR-OUT-REC.
011200 01  CR-OUT-REC                           PIC X(132).
011300 WORKING-STORAGE SECTION.
011400 01  WS-FILE-NAMES.
011500     05  WS-UT-PATH                       PIC X(64).
011600     05  WS-CA-PATH                       PIC X(64).
011700     05  WS-CR-PATH                       PIC X(64).
011800     05  WS-COMMAND-LINE                  PIC X(200).
011900     05  FILLER                           PIC X(10).
012000 01  WS-CONTROL-SWITCHES.
012100     05  WS-EOF-SW                        PIC 9(1) COMP VALUE 0.
012200         88  WS-EOF                           VALUE 1.
012300         88  WS-NOT-EOF                       VALUE 0.
012400     05  WS-FIRST-MERCHANT-SW             PIC X VALUE 'Y'.
012500     05  WS-CURRENT-MERCHANT              PIC X(20).
012600     05  WS-MONTH-FOUND                   PIC X VALUE 'N'.
012700     05  WS-CUST-FOUND                    PIC X VALUE 'N'.
012800     05  WS-VOL-FOUND                     PIC X VALUE 'N'.
012900     05  WS-GRO-FOUND                     PIC X VALUE 'N'.
013000     05  WS-BNC-FOUND                     PIC X VALUE 'N'.
013100     05  WS-CON-FOUND                     PIC X VALUE 'N'.
013200     05  WS-LP-FOUND                      PIC X VALUE 'N'.
013300     05  FILLER                           PIC X(10).
013400 01  WS-DATE-WORK.
013500     05  WS-TODAY-6.
013600         10  WS-TODAY-YY                  PIC 9(2) COMP.
013700         10  WS-TODAY-MM                  PIC 9(2) COMP.
013800         10  WS-TODAY-DD                  PIC 9(2) COMP.
013900     05  WS-TODAY-CCYY                    PIC 9(4) COMP.
014000     05  WS-TODAY-CCYYMMDD                PIC 9(8) COMP.
014100     05  WS-CUTOFF-3                      PIC 9(8) COMP.
014200     05  WS-CUTOFF-6                      PIC 9(8) COMP.
014300     05  WS-CUTOFF-12                     PIC 9(8) COMP.
014400     05  WS-SUB-MONTHS-IN                 PIC 9(2) COMP.
014500     05  WS-SUB-TOTAL-MONTHS              PIC S9(7) COMP.
014600     05  WS-SUB-CCYY                      PIC 9(4) COMP.
014700     05  WS-SUB-MM                        PIC 9(2) COMP.
014800     05  WS-SUB-DD                        PIC 9(2) COMP.
014900     05  WS-SUB-MAX-DD                    PIC 9(2) COMP.
015000     05  WS-SUB-QUOT                      PIC 9(4) COMP.
015100     05  WS-SUB-REM4                      PIC 9(2) COMP.
015200     05  WS-SUB-REM100                    PIC 9(2) COMP.
015300     05  WS-SUB-REM400                    PIC 9(3) COMP.
015400     05  WS-SUB-RESULT                    PIC 9(8) COMP.
015500     05  WS-TXN-CCYYMMDD                  PIC 9(8) COMP.
015600     05  FILLER                           PIC X(10).
015700*
015800* days-in-month table, used only to clamp the 3/6/12-month
015900* lookback cutoffs onto a real calendar date -- the usual
016000* redefines-over-filler load, Feb carries 28 here and gets
016100* bumped to 29 in 115-A-DAYS-IN-TARGET-MONTH on a leap year
016200*
016300 01  WS-DIM-INIT.
016400     05  FILLER                           PIC 9(2) VALUE 31.
016500     05  FILLER                           PIC 9(2) VALUE 28.
016600     05  FILLER                           PIC 9(2) VALUE 31.
016700     05  FILLER                           PIC 9(2) VALUE 30.
016800     05  FILLER                           PIC 9(2) VALUE 31.
016900     05  FILLER                           PIC 9(2) VALUE 30.
017000     05  FILLER                           PIC 9(2) VALUE 31.
017100     05  FILLER                           PIC 9(2) VALUE 31.
017200     05  FILLER                           PIC 9(2) VALUE 30.
017300     05  FILLER                           PIC 9(2) VALUE 31.
017400     05  FILLER                           PIC 9(2) VALUE 30.
017500     05  FILLER                           PIC 9(2) VALUE 31.
017600 01  WS-DIM-TAB REDEFINES WS-DIM-INIT.
017700     05  WS-DIM-DAYS                      PIC 9(2) OCCURS 12 TIMES.
017800 01  WS-METRICS-WORK.
017900     05  WS-MONTH-KEY                     PIC X(7).
018000     05  WS-CUR-MONTH-IDX                 PIC 9(2) COMP VALUE 0.
018100     05  WS-SUM-X                         PIC S9(15)V99 COMP-3.
018200     05  WS-SUM-X2                        PIC S9(17)V9999 COMP-3.
018300     05  WS-SQ-DIFF                       PIC S9(17)V9999 COMP-3.
018400     05  WS-MEAN                          PIC S9(13)V9999 COMP-3.
018500     05  WS-VARIANCE                      PIC S9(17)V9999 COMP-3.
018600     05  WS-STDDEV                        PIC S9(13)V9999 COMP-3.
018700     05  WS-SQRT-GUESS                    PIC S9(13)V9999 COMP-3.
018800     05  WS-SQRT-LAST                     PIC S9(13)V9999 COMP-3.
018900     05  WS-SQRT-ITER                     PIC 9(2) COMP.
019000     05  WS-MAX-VOLUME                    PIC S9(13)V99 COMP-3.
019100     05  WS-MIN-VOLUME                    PIC S9(13)V99 COMP-3.
019200     05  WS-SUCCESSFUL-CREDIT-COUNT       PIC 9(7) COMP.
019300     05  WS-TEMP-SCORE                    PIC S9(5)V99 COMP-3.
019400     05  FILLER                           PIC X(10).
019500 01  WS-TOP10-WORK.
019600     05  WS-TOP10-SUM                     PIC S9(13)V99 COMP-3.
019700     05  WS-TOP10-COUNT                   PIC 9(2) COMP.
019800     05  WS-TOP10-BEST-IDX                PIC 9(4) COMP.
019900     05  WS-TOP10-BEST-VOL                PIC S9(13)V99 COMP-3.
020000     05  FILLER                           PIC X(10).
020100 01  WS-CALC-WORK.
020200     05  WS-SCORE-WHOLE                   PIC S9(5) COMP.
020300     05  WS-MONTHLY-RATE                  PIC S9V999999 COMP-3.
020400     05  WS-TENURE-MONTHS                 PIC 9(3) COMP.
020500     05  WS-COMPOUND                      PIC S9(5)V999999 COMP-3.
020600     05  WS-EMI-NUMERATOR                 PIC S9(15)V99 COMP-3.
020700     05  WS-EMI-DENOMINATOR               PIC S9(5)V999999 COMP-3.
020800     05  WS-RECOMMEND-COUNT               PIC 9(1) COMP VALUE 0.
020900     05  WS-RECOMMEND-LINES OCCURS 3 TIMES
021000                             INDEXED BY WS-REC-IDX.
021100         10  WS-RECOMMEND-TEXT            PIC X(60).
021200     05  WS-MSG-TEXT                      PIC X(60).
021300     05  WS-FRAUD-COUNT                   PIC 9(2) COMP.
021400     05  FILLER                           PIC X(10).
021500 01  WS-PRINT-WORK.
021600     05  WS-PAGE-NO                       PIC 9(3) COMP VALUE 0.
021700     05  WS-PAGE-NO-D                     PIC 9(3).
021800     05  WS-REPORT-ID                     PIC X(12).
021900     05  WS-SCORE-ROW-IDX                 PIC 9(1) COMP.
022000     05  WS-COMPONENT-NAME                PIC X(28).
022100     05  WS-COMPONENT-WEIGHT              PIC S9V9999 COMP-3.
022200     05  WS-ED-AMOUNT                     PIC Z(10)9.99.
022300     05  WS-ED-INT                        PIC Z(6)9.
022400     05  WS-ED-RATE                       PIC Z9.99.
022500     05  WS-ED-PCT                        PIC Z(3)9.99.
022600     05  FILLER                           PIC X(10).
022700     COPY UPITRN00.
022800     COPY CRMETR00.
022900     COPY CRRULE00.
023000     COPY CRRPT000.
023100     COPY CRSUMM00.
023200 PROCEDURE DIVISION.
023300******************************************************************
023400*                   MAIN LINE / CONTROL                          *
023500******************************************************************
023600 A010-MAIN-LINE.
023700     DISPLAY 'CRSCOR00 -- MERCHANT CREDIT SCORING -- STARTING'
023800         UPON CRT.
023900     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
024000     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
024100         INTO WS-UT-PATH WS-CA-PATH WS-CR-PATH.
024200     OPEN INPUT UPI-TRANSACTIONS-IN.
024300     OPEN OUTPUT CREDIT-ASSESSMENTS-OUT.
024400     OPEN OUTPUT CREDIT-REPORT-OUT.
024500     PERFORM 100-ACCEPT-RUN-DATE THRU 100-ACCEPT-RUN-DATE-EXIT.
024600     PERFORM 110-COMPUTE-CUTOFFS THRU 110-COMPUTE-CUTOFFS-EXIT.
024700     MOVE 0 TO R-MERCHANTS-PROCESSED.
024800     MOVE 0 TO R-MERCHANTS-ELIGIBLE.
024900     MOVE 0 TO R-MERCHANTS-NOT-ELIGIBLE.
025000     MOVE 0 TO R-SCORE-TOTAL.
025100     PERFORM 200-READ-TRANSACTION THRU 200-READ-TRANSACTION-EXIT.
025200     PERFORM 250-MERCHANT-CONTROL-BREAK
025300         THRU 250-MERCHANT-CONTROL-BREAK-EXIT
025400         UNTIL WS-EOF.
025500     PERFORM 900-BATCH-SUMMARY THRU 900-BATCH-SUMMARY-EXIT.
025600     PERFORM 999-END-RUN THRU 999-END-RUN-EXIT.
025700*
025800* 100/110/115 -- establish today's date and the 3/6/12-month
025900* lookback cutoffs.  this shop's compiler gives us a 6-digit
026000* yymmdd from ACCEPT FROM DATE, nothing fancier, so the century
026100* window below is the same one this shop has always used.
026200*
026300 100-ACCEPT-RUN-DATE.
026400     ACCEPT WS-TODAY-6 FROM DATE.
026500     IF WS-TODAY-YY < 50
026600         COMPUTE WS-TODAY-CCYY = 2000 + WS-TODAY-YY
026700     ELSE
026800         COMPUTE WS-TODAY-CCYY = 1900 + WS-TODAY-YY.
026900     COMPUTE WS-TODAY-CCYYMMDD =
027000         (WS-TODAY-CCYY * 10000) + (WS-TODAY-MM * 100)
027100         + WS-TODAY-DD.
027200 100-ACCEPT-RUN-DATE-EXIT.
027300     EXIT.
027400 110-COMPUTE-CUTOFFS.
027500     MOVE 3 TO WS-SUB-MONTHS-IN.
027600     PERFORM 115-SUBTRACT-MONTHS THRU 115-SUBTRACT-MONTHS-EXIT.
027700     MOVE WS-SUB-RESULT TO WS-CUTOFF-3.
027800     MOVE 6 TO WS-SUB-MONTHS-IN.
027900     PERFORM 115-SUBTRACT-MONTHS THRU 115-SUBTRACT-MONTHS-EXIT.
028000     MOVE WS-SUB-RESULT TO WS-CUTOFF-6.
028100     MOVE 12 TO WS-SUB-MONTHS-IN.
028200     PERFORM 115-SUBTRACT-MONTHS THRU 115-SUBTRACT-MONTHS-EXIT.
028300     MOVE WS-SUB-RESULT TO WS-CUTOFF-12.
028400 110-COMPUTE-CUTOFFS-EXIT.
028500     EXIT.
028600*
028700* day-of-month carries forward as today's own day-of-month, N
028800* months back -- clamped only when the target month is shorter
028900* (mar-31-minus-a-month lands on feb-28/29, not feb-31).  this
029000* shop does the same clamp in its other aging windows.
029100*
029200 115-SUBTRACT-MONTHS.
029300     COMPUTE WS-SUB-TOTAL-MONTHS =
029400         (WS-TODAY-CCYY * 12) + WS-TODAY-MM - WS-SUB-MONTHS-IN.
029500     COMPUTE WS-SUB-CCYY = WS-SUB-TOTAL-MONTHS / 12.
029600     COMPUTE WS-SUB-MM =
029700         WS-SUB-TOTAL-MONTHS - (WS-SUB-CCYY * 12).
029800     IF WS-SUB-MM = 0
029900         COMPUTE WS-SUB-CCYY = WS-SUB-CCYY - 1
030000         MOVE 12 TO WS-SUB-MM.
030100     PERFORM 115-A-DAYS-IN-TARGET-MONTH
030200         THRU 115-A-DAYS-IN-TARGET-MONTH-EXIT.
030300     IF WS-TODAY-DD > WS-SUB-MAX-DD
030400         MOVE WS-SUB-MAX-DD TO WS-SUB-DD
030500     ELSE
030600         MOVE WS-TODAY-DD TO WS-SUB-DD.
030700     COMPUTE WS-SUB-RESULT =
030800         (WS-SUB-CCYY * 10000) + (WS-SUB-MM * 100) + WS-SUB-DD.
030900 115-SUBTRACT-MONTHS-EXIT.
031000     EXIT.
031100*
031200* leap-year check for the february row -- div-by-4 and not
031300* div-by-100 unless also div-by-400, the usual gregorian rule
031400*
031500 115-A-DAYS-IN-TARGET-MONTH.
031600     MOVE WS-DIM-DAYS(WS-SUB-MM) TO WS-SUB-MAX-DD.
031700     IF WS-SUB-MM = 2
031800         DIVIDE WS-SUB-CCYY BY 4 GIVING WS-SUB-QUOT
031900             REMAINDER WS-SUB-REM4
032000         DIVIDE WS-SUB-CCYY BY 100 GIVING WS-SUB-QUOT
032100             REMAINDER WS-SUB-REM100
032200         DIVIDE WS-SUB-CCYY BY 400 GIVING WS-SUB-QUOT
032300             REMAINDER WS-SUB-REM400
032400         IF WS-SUB-REM4 = 0 AND
032500             (WS-SUB-REM100 NOT = 0 OR WS-SUB-REM400 = 0)
032600             MOVE 29 TO WS-SUB-MAX-DD.
032700 115-A-DAYS-IN-TARGET-MONTH-EXIT.
032800     EXIT.
032900*
033000 200-READ-TRANSACTION.
033100     READ UPI-TRANSACTIONS-IN INTO UT1000-REC
033200         AT END MOVE 1 TO WS-EOF-SW.
033300 200-READ-TRANSACTION-EXIT.
033400     EXIT.
033500******************************************************************
033600*             PER-MERCHANT CONTROL BREAK                         *
033700******************************************************************
033800 250-MERCHANT-CONTROL-BREAK.
033900     MOVE UT1000-MERCHANT-ID TO WS-CURRENT-MERCHANT.
034000     PERFORM 260-CLEAR-METRICS-WORK
034100         THRU 260-CLEAR-METRICS-WORK-EXIT.
034200     PERFORM 270-ACCUMULATE-TRANSACTION
034300         THRU 270-ACCUMULATE-TRANSACTION-EXIT
034400         UNTIL WS-EOF
034500         OR UT1000-MERCHANT-ID NOT = WS-CURRENT-MERCHANT.
034600     PERFORM 300-COMPUTE-METRICS THRU 300-COMPUTE-METRICS-EXIT.
034700     PERFORM 500-RULE-ENGINE THRU 500-RULE-ENGINE-EXIT.
034800     PERFORM 600-ASSEMBLE-ASSESSMENT
034900         THRU 600-ASSEMBLE-ASSESSMENT-EXIT.
035000     PERFORM 700-EMI-AND-RECOMMENDATION
035100         THRU 700-EMI-AND-RECOMMENDATION-EXIT.
035200     WRITE CA-REC.
035300     PERFORM 800-PRINT-MERCHANT-RPT
035400         THRU 800-PRINT-MERCHANT-RPT-EXIT.
035500     PERFORM 890-ACCUM-BATCH-TOTALS
035600         THRU 890-ACCUM-BATCH-TOTALS-EXIT.
035700 250-MERCHANT-CONTROL-BREAK-EXIT.
035800     EXIT.
035900 260-CLEAR-METRICS-WORK.
036000     MOVE 0 TO fm-last-3-mo-volume.
036100     MOVE 0 TO fm-last-6-mo-volume.
036200     MOVE 0 TO fm-last-12-mo-volume.
036300     MOVE 0 TO fm-previous-period-volume.
036400     MOVE 0 TO fm-total-txn-count.
036500     MOVE 0 TO fm-successful-txn-count.
036600     MOVE 0 TO fm-failed-txn-count.
036700     MOVE 0 TO fm-month-count.
036800     MOVE 0 TO fm-cust-count.
036900     MOVE 0 TO WS-SUCCESSFUL-CREDIT-COUNT.
037000     MOVE 'N' TO fm-not-seasonal.
037100     MOVE 'N' TO fm-no-sudden-spike.
037200     MOVE 'N' TO fm-not-low-diversity.
037300     MOVE 'N' TO fm-not-single-payer-dom.
037400 260-CLEAR-METRICS-WORK-EXIT.
037500     EXIT.
037600*
037700* accumulate-while-reading -- the input is already sorted by
037800* merchant/date, so there is no need to hold a merchant's raw
037900* transactions in memory, just roll each one into the running
038000* totals and tables as it comes off the file.
038100*
038200 270-ACCUMULATE-TRANSACTION.
038300     ADD 1 TO fm-total-txn-count.
038400     IF UT1000-IS-SUCCESS
038500         ADD 1 TO fm-successful-txn-count
038600     ELSE
038700     IF UT1000-IS-FAILED
038800         ADD 1 TO fm-failed-txn-count.
038900     IF UT1000-IS-CREDIT AND UT1000-IS-SUCCESS
039000         PERFORM 280-ACCUMULATE-CREDIT
039100             THRU 280-ACCUMULATE-CREDIT-EXIT.
039200     PERFORM 200-READ-TRANSACTION THRU 200-READ-TRANSACTION-EXIT.
039300 270-ACCUMULATE-TRANSACTION-EXIT.
039400     EXIT.
039500 280-ACCUMULATE-CREDIT.
039600     ADD 1 TO WS-SUCCESSFUL-CREDIT-COUNT.
039700     COMPUTE WS-TXN-CCYYMMDD =
039800         (UT1000-TXN-DATE-CCYY * 10000)
039900         + (UT1000-TXN-DATE-MM * 100) + UT1000-TXN-DATE-DD.
040000     IF WS-TXN-CCYYMMDD >= WS-CUTOFF-3
040100         ADD UT1000-AMOUNT TO fm-last-3-mo-volume.
040200     IF WS-TXN-CCYYMMDD >= WS-CUTOFF-6
040300         ADD UT1000-AMOUNT TO fm-last-6-mo-volume
040400         IF WS-TXN-CCYYMMDD < WS-CUTOFF-3
040500             ADD UT1000-AMOUNT TO fm-previous-period-volume.
040600     IF WS-TXN-CCYYMMDD >= WS-CUTOFF-12
040700         ADD UT1000-AMOUNT TO fm-last-12-mo-volume.
040800     MOVE UT1000-TRANSACTION-DATE(1:7) TO WS-MONTH-KEY.
040900     PERFORM 281-UPDATE-MONTH-TABLE
041000         THRU 281-UPDATE-MONTH-TABLE-EXIT.
041100     IF UT1000-PAYER-VPA NOT = SPACES
041200         PERFORM 282-UPDATE-CUSTOMER-TABLE
041300             THRU 282-UPDATE-CUSTOMER-TABLE-EXIT.
041400 280-ACCUMULATE-CREDIT-EXIT.
041500     EXIT.
041600 281-UPDATE-MONTH-TABLE.
041700     MOVE 'N' TO WS-MONTH-FOUND.
041800     MOVE 0 TO WS-CUR-MONTH-IDX.
041900     PERFORM 281-A-TEST-MONTH
042000         VARYING fm-mo-idx FROM 1 BY 1
042100         UNTIL fm-mo-idx > fm-month-count
042200         OR WS-MONTH-FOUND = 'Y'.
042300     IF WS-MONTH-FOUND = 'N' AND fm-month-count < 12
042400         ADD 1 TO fm-month-count
042500         MOVE WS-MONTH-KEY TO fm-mo-month(fm-month-count)
042600         MOVE UT1000-AMOUNT TO fm-mo-volume(fm-month-count)
042700         MOVE 1 TO fm-mo-txn-count(fm-month-count)
042800         MOVE 0 TO fm-mo-unique-cust(fm-month-count)
042900         MOVE fm-month-count TO WS-CUR-MONTH-IDX.
043000 281-UPDATE-MONTH-TABLE-EXIT.
043100     EXIT.
043200 281-A-TEST-MONTH.
043300     IF fm-mo-month(fm-mo-idx) = WS-MONTH-KEY
043400         ADD UT1000-AMOUNT TO fm-mo-volume(fm-mo-idx)
043500         ADD 1 TO fm-mo-txn-count(fm-mo-idx)
043600         MOVE fm-mo-idx TO WS-CUR-MONTH-IDX
043700         MOVE 'Y' TO WS-MONTH-FOUND.
043800 281-A-TEST-MONTH-EXIT.
043900     EXIT.
044000*
044100* fm-mo-unique-cust counts a payer once per calendar month, not
044200* once per merchant history -- each customer-table entry carries
044300* fm-cust-last-mo-idx, the month it was last billed in, so a
044400* returning payer picks up a fresh count the first time they
044500* show up in a new month
044600*
044700 282-UPDATE-CUSTOMER-TABLE.
044800     MOVE 'N' TO WS-CUST-FOUND.
044900     PERFORM 282-A-TEST-CUSTOMER
045000         VARYING fm-cust-idx FROM 1 BY 1
045100         UNTIL fm-cust-idx > fm-cust-count
045200         OR WS-CUST-FOUND = 'Y'.
045300     IF WS-CUST-FOUND = 'N' AND fm-cust-count < 500
045400         ADD 1 TO fm-cust-count
045500         MOVE UT1000-PAYER-VPA TO fm-cust-vpa(fm-cust-count)
045600         MOVE UT1000-AMOUNT TO fm-cust-volume(fm-cust-count)
045700         MOVE 'N' TO fm-cust-picked(fm-cust-count)
045800         MOVE WS-CUR-MONTH-IDX TO fm-cust-last-mo-idx(fm-cust-count)
045900         ADD 1 TO fm-mo-unique-cust(WS-CUR-MONTH-IDX).
046000 282-UPDATE-CUSTOMER-TABLE-EXIT.
046100     EXIT.
046200 282-A-TEST-CUSTOMER.
046300     IF fm-cust-vpa(fm-cust-idx) = UT1000-PAYER-VPA
046400         ADD UT1000-AMOUNT TO fm-cust-volume(fm-cust-idx)
046500         MOVE 'Y' TO WS-CUST-FOUND
046600         IF fm-cust-last-mo-idx(fm-cust-idx) NOT = WS-CUR-MONTH-IDX
046700             MOVE WS-CUR-MONTH-IDX
046800                 TO fm-cust-last-mo-idx(fm-cust-idx)
046900             ADD 1 TO fm-mo-unique-cust(WS-CUR-MONTH-IDX).
047000 282-A-TEST-CUSTOMER-EXIT.
047100     EXIT.
047200******************************************************************
047300*             FINANCIAL METRICS CALCULATION                     *
047400******************************************************************
047500 300-COMPUTE-METRICS.
047600     PERFORM 301-WINDOW-AVERAGES THRU 301-WINDOW-AVERAGES-EXIT.
047700     PERFORM 310-TOP10-CONCENTRATION
047800         THRU 310-TOP10-CONCENTRATION-EXIT.
047900     PERFORM 315-CONSISTENCY-AND-CV
048000         THRU 315-CONSISTENCY-AND-CV-EXIT.
048100     PERFORM 317-GROWTH-AND-BOUNCE
048200         THRU 317-GROWTH-AND-BOUNCE-EXIT.
048300     PERFORM 318-SPIKE-AND-FLAGS THRU 318-SPIKE-AND-FLAGS-EXIT.
048400     PERFORM 319-PEAK-TROUGH THRU 319-PEAK-TROUGH-EXIT.
048500 300-COMPUTE-METRICS-EXIT.
048600     EXIT.
048700 301-WINDOW-AVERAGES.
048800     COMPUTE fm-avg-monthly-volume ROUNDED =
048900         fm-last-3-mo-volume / 3.
049000     IF WS-SUCCESSFUL-CREDIT-COUNT > 0
049100         COMPUTE fm-avg-txn-value ROUNDED =
049200             fm-last-12-mo-volume / WS-SUCCESSFUL-CREDIT-COUNT
049300     ELSE
049400         MOVE 0 TO fm-avg-txn-value.
049500 301-WINDOW-AVERAGES-EXIT.
049600     EXIT.
049700*
049800* top-10-customer-volume -- ten passes over the customer table,
049900* each pass takes the largest volume not already picked.  no
050000* sort step in this job, so this is the straight-line way to do
050100* it -- fm-cust-picked keeps a pass from re-picking the same row.
050200*
050300 310-TOP10-CONCENTRATION.
050400     MOVE 0 TO WS-TOP10-SUM.
050500     MOVE 0 TO WS-TOP10-COUNT.
050600     PERFORM 311-PICK-LARGEST THRU 311-PICK-LARGEST-EXIT
050700         UNTIL WS-TOP10-COUNT = 10
050800         OR WS-TOP10-COUNT >= fm-cust-count.
050900     MOVE WS-TOP10-SUM TO fm-top-10-customer-volume.
051000     IF fm-last-3-mo-volume NOT = 0
051100         COMPUTE fm-customer-concentration ROUNDED =
051200             (fm-top-10-customer-volume / fm-last-3-mo-volume)
051300             * 100
051400     ELSE
051500         MOVE 0 TO fm-customer-concentration.
051600     MOVE fm-cust-count TO fm-unique-customer-count.
051700 310-TOP10-CONCENTRATION-EXIT.
051800     EXIT.
051900 311-PICK-LARGEST.
052000     MOVE 0 TO WS-TOP10-BEST-IDX.
052100     MOVE 0 TO WS-TOP10-BEST-VOL.
052200     PERFORM 312-SCAN-FOR-BEST
052300         VARYING fm-cust-idx FROM 1 BY 1
052400         UNTIL fm-cust-idx > fm-cust-count.
052500     IF WS-TOP10-BEST-IDX > 0
052600         ADD fm-cust-volume(WS-TOP10-BEST-IDX) TO WS-TOP10-SUM
052700         MOVE 'Y' TO fm-cust-picked(WS-TOP10-BEST-IDX)
052800         ADD 1 TO WS-TOP10-COUNT
052900     ELSE
053000         MOVE 10 TO WS-TOP10-COUNT.
053100 311-PICK-LARGEST-EXIT.
053200     EXIT.
053300 312-SCAN-FOR-BEST.
053400     IF fm-cust-not-picked(fm-cust-idx)
053500         AND fm-cust-volume(fm-cust-idx) > WS-TOP10-BEST-VOL
053600         MOVE fm-cust-volume(fm-cust-idx) TO WS-TOP10-BEST-VOL
053700         MOVE fm-cust-idx TO WS-TOP10-BEST-IDX.
053800 312-SCAN-FOR-BEST-EXIT.
053900     EXIT.
054000*
054100* consistency score / coefficient of variation -- population
054200* standard deviation of the monthly volume table, newton's
054300* method for the square root since this compiler has no
054400* built-in one.  20 passes is overkill for convergence but it
054500* is a fixed, bounded loop either way.
054600*
054700 315-CONSISTENCY-AND-CV.
054800     IF fm-month-count < 2
054900         MOVE 50 TO fm-consistency-score
055000         MOVE 0 TO fm-coefficient-of-variation
055100     ELSE
055200         PERFORM 315-C-VARIANCE-CALC
055300             THRU 315-C-VARIANCE-CALC-EXIT.
055400     IF fm-coefficient-of-variation > .50
055500         MOVE 'Y' TO fm-seasonal
055600     ELSE
055700         MOVE 'N' TO fm-seasonal.
055800 315-CONSISTENCY-AND-CV-EXIT.
055900     EXIT.
056000 315-A-SUM-VOLUMES.
056100     ADD fm-mo-volume(fm-mo-idx) TO WS-SUM-X.
056200 315-A-SUM-VOLUMES-EXIT.
056300     EXIT.
056400 315-B-SUM-SQ-DIFF.
056500     COMPUTE WS-SQ-DIFF =
056600         (fm-mo-volume(fm-mo-idx) - WS-MEAN) ** 2.
056700     ADD WS-SQ-DIFF TO WS-SUM-X2.
056800 315-B-SUM-SQ-DIFF-EXIT.
056900     EXIT.
057000 315-C-VARIANCE-CALC.
057100     MOVE 0 TO WS-SUM-X.
057200     PERFORM 315-A-SUM-VOLUMES
057300         VARYING fm-mo-idx FROM 1 BY 1
057400         UNTIL fm-mo-idx > fm-month-count.
057500     COMPUTE WS-MEAN ROUNDED = WS-SUM-X / fm-month-count.
057600     IF WS-MEAN = 0
057700         MOVE 50 TO fm-consistency-score
057800         MOVE 0 TO fm-coefficient-of-variation
057900     ELSE
058000         PERFORM 315-D-STDDEV-AND-SCORE
058100             THRU 315-D-STDDEV-AND-SCORE-EXIT.
058200 315-C-VARIANCE-CALC-EXIT.
058300     EXIT.
058400 315-D-STDDEV-AND-SCORE.
058500     MOVE 0 TO WS-SUM-X2.
058600     PERFORM 315-B-SUM-SQ-DIFF
058700         VARYING fm-mo-idx FROM 1 BY 1
058800         UNTIL fm-mo-idx > fm-month-count.
058900     COMPUTE WS-VARIANCE ROUNDED = WS-SUM-X2 / fm-month-count.
059000     PERFORM 316-SQUARE-ROOT THRU 316-SQUARE-ROOT-EXIT.
059100     MOVE WS-SQRT-GUESS TO WS-STDDEV.
059200     COMPUTE fm-coefficient-of-variation ROUNDED =
059300         WS-STDDEV / WS-MEAN.
059400     COMPUTE WS-TEMP-SCORE ROUNDED =
059500         100 - (fm-coefficient-of-variation * 100).
059600     IF WS-TEMP-SCORE > 100
059700         MOVE 100 TO WS-TEMP-SCORE.
059800     IF WS-TEMP-SCORE < 0
059900         MOVE 0 TO WS-TEMP-SCORE.
060000     IF RT-SEASONAL-BONUS-ON AND
060100         fm-coefficient-of-variation > .50
060200         PERFORM 315-E-SEASONAL-BONUS
060300             THRU 315-E-SEASONAL-BONUS-EXIT.
060400     MOVE WS-TEMP-SCORE TO fm-consistency-score.
060500 315-D-STDDEV-AND-SCORE-EXIT.
060600     EXIT.
060700 315-E-SEASONAL-BONUS.
060800     ADD RT-SEASONAL-BONUS-PTS TO WS-TEMP-SCORE.
060900     IF WS-TEMP-SCORE > 100
061000         MOVE 100 TO WS-TEMP-SCORE.
061100 315-E-SEASONAL-BONUS-EXIT.
061200     EXIT.
061300 316-SQUARE-ROOT.
061400     IF WS-VARIANCE <= 0
061500         MOVE 0 TO WS-SQRT-GUESS
061600     ELSE
061700         MOVE WS-VARIANCE TO WS-SQRT-GUESS
061800         PERFORM 316-A-NEWTON-STEP
061900             VARYING WS-SQRT-ITER FROM 1 BY 1
062000             UNTIL WS-SQRT-ITER > 20.
062100 316-SQUARE-ROOT-EXIT.
062200     EXIT.
062300 316-A-NEWTON-STEP.
062400     MOVE WS-SQRT-GUESS TO WS-SQRT-LAST.
062500     COMPUTE WS-SQRT-GUESS ROUNDED =
062600         (WS-SQRT-GUESS + (WS-VARIANCE / WS-SQRT-GUESS)) / 2.
062700 316-A-NEWTON-STEP-EXIT.
062800     EXIT.
062900 317-GROWTH-AND-BOUNCE.
063000     IF fm-previous-period-volume = 0
063100         IF fm-last-3-mo-volume > 0
063200             MOVE 100 TO fm-growth-rate
063300         ELSE
063400             MOVE 0 TO fm-growth-rate
063500     ELSE
063600         COMPUTE fm-growth-rate ROUNDED =
063700             ((fm-last-3-mo-volume - fm-previous-period-volume)
063800             / fm-previous-period-volume) * 100.
063900     IF fm-total-txn-count = 0
064000         MOVE 0 TO fm-bounce-rate
064100     ELSE
064200         COMPUTE fm-bounce-rate ROUNDED =
064300             (fm-failed-txn-count / fm-total-txn-count) * 100.
064400 317-GROWTH-AND-BOUNCE-EXIT.
064500     EXIT.
064600 318-SPIKE-AND-FLAGS.
064700     MOVE 'N' TO fm-no-sudden-spike.
064800     IF fm-month-count > 1
064900         PERFORM 318-A-CHECK-SPIKE
065000             VARYING fm-mo-idx FROM 2 BY 1
065100             UNTIL fm-mo-idx > fm-month-count.
065200     IF fm-unique-customer-count < 5
065300         MOVE 'Y' TO fm-low-diversity
065400     ELSE
065500         MOVE 'N' TO fm-low-diversity.
065600     IF fm-customer-concentration > 80
065700         MOVE 'Y' TO fm-single-payer-dom
065800     ELSE
065900         MOVE 'N' TO fm-single-payer-dom.
066000 318-SPIKE-AND-FLAGS-EXIT.
066100     EXIT.
066200 318-A-CHECK-SPIKE.
066300     IF fm-mo-volume(fm-mo-idx - 1) > 0
066400         COMPUTE WS-TEMP-SCORE ROUNDED =
066500             ((fm-mo-volume(fm-mo-idx)
066600             - fm-mo-volume(fm-mo-idx - 1))
066700             / fm-mo-volume(fm-mo-idx - 1)) * 100
066800         IF WS-TEMP-SCORE > 200
066900             MOVE 'Y' TO fm-sudden-spike.
067000 318-A-CHECK-SPIKE-EXIT.
067100     EXIT.
067200 319-PEAK-TROUGH.
067300     IF fm-month-count = 0
067400         MOVE 'N/A' TO fm-peak-month
067500         MOVE 'N/A' TO fm-trough-month
067600     ELSE
067700         MOVE fm-mo-month(1) TO fm-peak-month
067800         MOVE fm-mo-month(1) TO fm-trough-month
067900         MOVE fm-mo-volume(1) TO WS-MAX-VOLUME
068000         MOVE fm-mo-volume(1) TO WS-MIN-VOLUME
068100         IF fm-month-count > 1
068200             PERFORM 319-A-FIND-EXTREMES
068300                 VARYING fm-mo-idx FROM 2 BY 1
068400                 UNTIL fm-mo-idx > fm-month-count.
068500 319-PEAK-TROUGH-EXIT.
068600     EXIT.
068700 319-A-FIND-EXTREMES.
068800     IF fm-mo-volume(fm-mo-idx) > WS-MAX-VOLUME
068900         MOVE fm-mo-volume(fm-mo-idx) TO WS-MAX-VOLUME
069000         MOVE fm-mo-month(fm-mo-idx) TO fm-peak-month.
069100     IF fm-mo-volume(fm-mo-idx) < WS-MIN-VOLUME
069200         MOVE fm-mo-volume(fm-mo-idx) TO WS-MIN-VOLUME
069300         MOVE fm-mo-month(fm-mo-idx) TO fm-trough-month.
069400 319-A-FIND-EXTREMES-EXIT.
069500     EXIT.
069600******************************************************************
069700*             RULE ENGINE -- FRAUD / SCORE / ELIGIBILITY         *
069800******************************************************************
069900 500-RULE-ENGINE.
070000     PERFORM 505-FRAUD-CHECK THRU 505-FRAUD-CHECK-EXIT.
070100     PERFORM 510-SCORE-COMPONENTS THRU 510-SCORE-COMPONENTS-EXIT.
070200     PERFORM 520-WEIGHTED-SCORE THRU 520-WEIGHTED-SCORE-EXIT.
070300     PERFORM 525-RISK-CATEGORY THRU 525-RISK-CATEGORY-EXIT.
070400     PERFORM 530-WARNINGS-STRENGTHS
070500         THRU 530-WARNINGS-STRENGTHS-EXIT.
070600     PERFORM 540-ELIGIBILITY THRU 540-ELIGIBILITY-EXIT.
070700     PERFORM 550-LOAN-PARAMETERS THRU 550-LOAN-PARAMETERS-EXIT.
070800 500-RULE-ENGINE-EXIT.
070900     EXIT.
071000*
071100* RT-FR-ROW(3), the "sudden volume spike" fraud rule, compares
071200* RT-FR3-DUMMY-VALUE (always zero) GT a threshold of zero -- by
071300* design this can never add to WS-FRAUD-COUNT.  see the header
071400* change log, req 9215.
071500*
071600 505-FRAUD-CHECK.
071700     MOVE 0 TO WS-FRAUD-COUNT.
071800     IF fm-unique-customer-count < RT-FR-THRESHOLD(1)
071900         ADD 1 TO WS-FRAUD-COUNT.
072000     IF fm-customer-concentration > RT-FR-THRESHOLD(2)
072100         ADD 1 TO WS-FRAUD-COUNT.
072200     IF RT-FR3-DUMMY-VALUE > RT-FR-THRESHOLD(3)
072300         ADD 1 TO WS-FRAUD-COUNT.
072400 505-FRAUD-CHECK-EXIT.
072500     EXIT.
072600 510-SCORE-COMPONENTS.
072700     PERFORM 511-SCORE-VOLUME THRU 511-SCORE-VOLUME-EXIT.
072800     PERFORM 512-SCORE-GROWTH THRU 512-SCORE-GROWTH-EXIT.
072900     PERFORM 513-SCORE-BOUNCE THRU 513-SCORE-BOUNCE-EXIT.
073000     PERFORM 514-SCORE-CONCENTRATION
073100         THRU 514-SCORE-CONCENTRATION-EXIT.
073200     MOVE fm-consistency-score TO CA-CONSISTENCY-SCORE.
073300 510-SCORE-COMPONENTS-EXIT.
073400     EXIT.
073500 511-SCORE-VOLUME.
073600     MOVE 'N' TO WS-VOL-FOUND.
073700     PERFORM 511-A-TEST-VOL-TIER
073800         VARYING RT-VT-IDX FROM 1 BY 1
073900         UNTIL RT-VT-IDX > 5 OR WS-VOL-FOUND = 'Y'.
074000     IF WS-VOL-FOUND = 'N'
074100         SET RT-VT-IDX TO 5
074200         MOVE RT-VT-SCORE(RT-VT-IDX) TO CA-VOLUME-SCORE.
074300 511-SCORE-VOLUME-EXIT.
074400     EXIT.
074500 511-A-TEST-VOL-TIER.
074600     IF fm-avg-monthly-volume >= RT-VT-MIN(RT-VT-IDX)
074700         AND fm-avg-monthly-volume < RT-VT-MAX(RT-VT-IDX)
074800         MOVE RT-VT-SCORE(RT-VT-IDX) TO CA-VOLUME-SCORE
074900         MOVE 'Y' TO WS-VOL-FOUND.
075000 511-A-TEST-VOL-TIER-EXIT.
075100     EXIT.
075200 512-SCORE-GROWTH.
075300     MOVE 'N' TO WS-GRO-FOUND.
075400     PERFORM 512-A-TEST-GRO-TIER
075500         VARYING RT-GT-IDX FROM 1 BY 1
075600         UNTIL RT-GT-IDX > 6 OR WS-GRO-FOUND = 'Y'.
075700     IF WS-GRO-FOUND = 'N'
075800         SET RT-GT-IDX TO 6
075900         MOVE RT-GT-SCORE(RT-GT-IDX) TO CA-GROWTH-SCORE.
076000 512-SCORE-GROWTH-EXIT.
076100     EXIT.
076200 512-A-TEST-GRO-TIER.
076300     IF fm-growth-rate >= RT-GT-MIN(RT-GT-IDX)
076400         AND fm-growth-rate < RT-GT-MAX(RT-GT-IDX)
076500         MOVE RT-GT-SCORE(RT-GT-IDX) TO CA-GROWTH-SCORE
076600         MOVE 'Y' TO WS-GRO-FOUND.
076700 512-A-TEST-GRO-TIER-EXIT.
076800     EXIT.
076900 513-SCORE-BOUNCE.
077000     MOVE 'N' TO WS-BNC-FOUND.
077100     PERFORM 513-A-TEST-BNC-TIER
077200         VARYING RT-BT-IDX FROM 1 BY 1
077300         UNTIL RT-BT-IDX > 6 OR WS-BNC-FOUND = 'Y'.
077400     IF WS-BNC-FOUND = 'N'
077500         SET RT-BT-IDX TO 6
077600         MOVE RT-BT-SCORE(RT-BT-IDX) TO CA-BOUNCE-RATE-SCORE.
077700 513-SCORE-BOUNCE-EXIT.
077800     EXIT.
077900 513-A-TEST-BNC-TIER.
078000     IF fm-bounce-rate >= RT-BT-MIN(RT-BT-IDX)
078100         AND fm-bounce-rate < RT-BT-MAX(RT-BT-IDX)
078200         MOVE RT-BT-SCORE(RT-BT-IDX) TO CA-BOUNCE-RATE-SCORE
078300         MOVE 'Y' TO WS-BNC-FOUND.
078400 513-A-TEST-BNC-TIER-EXIT.
078500     EXIT.
078600 514-SCORE-CONCENTRATION.
078700     MOVE 'N' TO WS-CON-FOUND.
078800     PERFORM 514-A-TEST-CON-TIER
078900         VARYING RT-CT-IDX FROM 1 BY 1
079000         UNTIL RT-CT-IDX > 5 OR WS-CON-FOUND = 'Y'.
079100     IF WS-CON-FOUND = 'N'
079200         SET RT-CT-IDX TO 5
079300         MOVE RT-CT-SCORE(RT-CT-IDX) TO CA-CONCENTRATION-SCORE.
079400 514-SCORE-CONCENTRATION-EXIT.
079500     EXIT.
079600 514-A-TEST-CON-TIER.
079700     IF fm-customer-concentration >= RT-CT-MIN(RT-CT-IDX)
079800         AND fm-customer-concentration < RT-CT-MAX(RT-CT-IDX)
079900         MOVE RT-CT-SCORE(RT-CT-IDX) TO CA-CONCENTRATION-SCORE
080000         MOVE 'Y' TO WS-CON-FOUND.
080100 514-A-TEST-CON-TIER-EXIT.
080200     EXIT.
080300 520-WEIGHTED-SCORE.
080400     COMPUTE WS-TEMP-SCORE ROUNDED =
080500         (CA-VOLUME-SCORE * RT-WT-VOLUME)
080600         + (CA-CONSISTENCY-SCORE * RT-WT-CONSISTENCY)
080700         + (CA-GROWTH-SCORE * RT-WT-GROWTH)
080800         + (CA-BOUNCE-RATE-SCORE * RT-WT-BOUNCE)
080900         + (CA-CONCENTRATION-SCORE * RT-WT-CONCENTRATION).
081000     IF WS-TEMP-SCORE > 100
081100         MOVE 100 TO WS-TEMP-SCORE.
081200     IF WS-TEMP-SCORE < 0
081300         MOVE 0 TO WS-TEMP-SCORE.
081400     COMPUTE WS-SCORE-WHOLE ROUNDED = WS-TEMP-SCORE.
081500     MOVE WS-SCORE-WHOLE TO CA-CREDIT-SCORE.
081600 520-WEIGHTED-SCORE-EXIT.
081700     EXIT.
081800 525-RISK-CATEGORY.
081900     IF CA-CREDIT-SCORE >= 80
082000         MOVE 'LOW   ' TO CA-RISK-CATEGORY
082100     ELSE
082200     IF CA-CREDIT-SCORE >= 60
082300         MOVE 'MEDIUM' TO CA-RISK-CATEGORY
082400     ELSE
082500         MOVE 'HIGH  ' TO CA-RISK-CATEGORY.
082600 525-RISK-CATEGORY-EXIT.
082700     EXIT.
082800*
082900* warnings/strengths -- capped at 10 each by 531/532, same as the
083000* report's bullet sections can only print what the tables hold
083100*
083200 530-WARNINGS-STRENGTHS.
083300     MOVE 0 TO CA-WARNING-COUNT.
083400     MOVE 0 TO CA-STRENGTH-COUNT.
083500     IF CA-VOLUME-SCORE <= 40
083600         MOVE 'Low transaction volume' TO WS-MSG-TEXT
083700         PERFORM 531-ADD-WARNING THRU 531-ADD-WARNING-EXIT.
083800     IF CA-VOLUME-SCORE >= 80
083900         MOVE 'Strong transaction volume' TO WS-MSG-TEXT
084000         PERFORM 532-ADD-STRENGTH THRU 532-ADD-STRENGTH-EXIT.
084100     IF CA-CONSISTENCY-SCORE < 50
084200         MOVE 'Inconsistent monthly volumes' TO WS-MSG-TEXT
084300         PERFORM 531-ADD-WARNING THRU 531-ADD-WARNING-EXIT.
084400     IF CA-CONSISTENCY-SCORE >= 80
084500         MOVE 'Very consistent business performance' TO WS-MSG-TEXT
084600         PERFORM 532-ADD-STRENGTH THRU 532-ADD-STRENGTH-EXIT.
084700     IF fm-growth-rate < 0
084800         MOVE 'Business volume is declining' TO WS-MSG-TEXT
084900         PERFORM 531-ADD-WARNING THRU 531-ADD-WARNING-EXIT.
085000     IF CA-GROWTH-SCORE >= 85
085100         MOVE 'Strong growth trajectory' TO WS-MSG-TEXT
085200         PERFORM 532-ADD-STRENGTH THRU 532-ADD-STRENGTH-EXIT.
085300     IF CA-BOUNCE-RATE-SCORE <= 50
085400         MOVE 'High transaction failure rate' TO WS-MSG-TEXT
085500         PERFORM 531-ADD-WARNING THRU 531-ADD-WARNING-EXIT.
085600     IF CA-BOUNCE-RATE-SCORE >= 85
085700         MOVE 'Excellent transaction success rate' TO WS-MSG-TEXT
085800         PERFORM 532-ADD-STRENGTH THRU 532-ADD-STRENGTH-EXIT.
085900     IF CA-CONCENTRATION-SCORE <= 45
086000         MOVE 'High customer concentration risk' TO WS-MSG-TEXT
086100         PERFORM 531-ADD-WARNING THRU 531-ADD-WARNING-EXIT.
086200     IF CA-CONCENTRATION-SCORE >= 85
086300         MOVE 'Well-diversified customer base' TO WS-MSG-TEXT
086400         PERFORM 532-ADD-STRENGTH THRU 532-ADD-STRENGTH-EXIT.
086500 530-WARNINGS-STRENGTHS-EXIT.
086600     EXIT.
086700 531-ADD-WARNING.
086800     IF CA-WARNING-COUNT < 10
086900         ADD 1 TO CA-WARNING-COUNT
087000         MOVE WS-MSG-TEXT TO CA-WARNING-TEXT(CA-WARNING-COUNT).
087100 531-ADD-WARNING-EXIT.
087200     EXIT.
087300 532-ADD-STRENGTH.
087400     IF CA-STRENGTH-COUNT < 10
087500         ADD 1 TO CA-STRENGTH-COUNT
087600         MOVE WS-MSG-TEXT TO CA-STRENGTH-TEXT(CA-STRENGTH-COUNT).
087700 532-ADD-STRENGTH-EXIT.
087800     EXIT.
087900*
088000* ordered eligibility rules -- checked in table order, first
088100* failure wins the reported reason.  a fraud hit takes
088200* precedence over all four of these per req 9340 sign-off.
088300*
088400 540-ELIGIBILITY.
088500     MOVE 'Y' TO CA-IS-ELIGIBLE.
088600     MOVE SPACES TO CA-INELIGIBILITY-REASON.
088700     IF WS-FRAUD-COUNT > 0
088800         MOVE 'N' TO CA-IS-ELIGIBLE
088900         MOVE 'Suspicious transaction patterns detected'
089000             TO CA-INELIGIBILITY-REASON
089100     ELSE
089200     IF fm-avg-monthly-volume < RT-ELIG-THRESHOLD(1)
089300         MOVE 'N' TO CA-IS-ELIGIBLE
089400         MOVE RT-ELIG-REASON(1) TO CA-INELIGIBILITY-REASON
089500     ELSE
089600     IF fm-total-txn-count < RT-ELIG-THRESHOLD(2)
089700         MOVE 'N' TO CA-IS-ELIGIBLE
089800         MOVE RT-ELIG-REASON(2)
089900             TO CA-INELIGIBILITY-REASON
090000     ELSE
090100     IF fm-bounce-rate > RT-ELIG-THRESHOLD(3)
090200         MOVE 'N' TO CA-IS-ELIGIBLE
090300         MOVE RT-ELIG-REASON(3)
090400             TO CA-INELIGIBILITY-REASON
090500     ELSE
090600     IF fm-month-count < RT-ELIG-THRESHOLD(4)
090700         MOVE 'N' TO CA-IS-ELIGIBLE
090800         MOVE RT-ELIG-REASON(4)
090900             TO CA-INELIGIBILITY-REASON.
091000 540-ELIGIBILITY-EXIT.
091100     EXIT.
091200 550-LOAN-PARAMETERS.
091300     MOVE 'N' TO WS-LP-FOUND.
091400     PERFORM 550-A-TEST-RISK
091500         VARYING RT-LP-IDX FROM 1 BY 1
091600         UNTIL RT-LP-IDX > 3 OR WS-LP-FOUND = 'Y'.
091700     IF WS-LP-FOUND = 'N'
091800         SET RT-LP-IDX TO 2
091900         PERFORM 560-APPLY-LOAN-PARM THRU 560-APPLY-LOAN-PARM-EXIT.
092000 550-LOAN-PARAMETERS-EXIT.
092100     EXIT.
092200 550-A-TEST-RISK.
092300     IF RT-LP-RISK-CODE(RT-LP-IDX) = CA-RISK-CATEGORY
092400         PERFORM 560-APPLY-LOAN-PARM
092500             THRU 560-APPLY-LOAN-PARM-EXIT
092600         MOVE 'Y' TO WS-LP-FOUND.
092700 550-A-TEST-RISK-EXIT.
092800     EXIT.
092900 560-APPLY-LOAN-PARM.
093000     MOVE RT-LP-ANNUAL-RATE(RT-LP-IDX) TO CA-RECOMMENDED-INT-RATE.
093100     IF CA-NOT-ELIGIBLE
093200         MOVE 0 TO CA-ELIGIBLE-LOAN-AMOUNT
093300         MOVE 0 TO CA-MAX-TENURE-DAYS
093400     ELSE
093500         PERFORM 561-COMPUTE-LOAN-AMOUNT
093600             THRU 561-COMPUTE-LOAN-AMOUNT-EXIT.
093700 560-APPLY-LOAN-PARM-EXIT.
093800     EXIT.
093900 561-COMPUTE-LOAN-AMOUNT.
094000     COMPUTE CA-ELIGIBLE-LOAN-AMOUNT ROUNDED =
094100         fm-avg-monthly-volume * RT-LP-MULTIPLIER(RT-LP-IDX).
094200     IF CA-ELIGIBLE-LOAN-AMOUNT < RT-LOAN-MIN-AMOUNT
094300         MOVE RT-LOAN-MIN-AMOUNT TO CA-ELIGIBLE-LOAN-AMOUNT.
094400     IF CA-ELIGIBLE-LOAN-AMOUNT > RT-LOAN-MAX-AMOUNT
094500         MOVE RT-LOAN-MAX-AMOUNT TO CA-ELIGIBLE-LOAN-AMOUNT.
094600     MOVE RT-LP-MAX-TENURE-DAYS(RT-LP-IDX)
094700         TO CA-MAX-TENURE-DAYS.
094800     IF RT-TENURE-REDUCE-ON AND
094900         fm-consistency-score < RT-TENURE-REDUCE-THRESHOLD
095000         PERFORM 561-A-TENURE-REDUCE
095100             THRU 561-A-TENURE-REDUCE-EXIT.
095200 561-COMPUTE-LOAN-AMOUNT-EXIT.
095300     EXIT.
095400 561-A-TENURE-REDUCE.
095500     COMPUTE CA-MAX-TENURE-DAYS ROUNDED =
095600         CA-MAX-TENURE-DAYS -
095700         (CA-MAX-TENURE-DAYS * RT-TENURE-REDUCE-PCT / 100).
095800 561-A-TENURE-REDUCE-EXIT.
095900     EXIT.
096000******************************************************************
096100*             ASSEMBLE OUTPUT RECORD                             *
096200******************************************************************
096300 600-ASSEMBLE-ASSESSMENT.
096400     MOVE WS-CURRENT-MERCHANT TO CA-MERCHANT-ID.
096500     MOVE WS-TODAY-CCYY TO CA-ASSESS-CCYY.
096600     MOVE WS-TODAY-MM TO CA-ASSESS-MM.
096700     MOVE WS-TODAY-DD TO CA-ASSESS-DD.
096800     MOVE '-' TO CA-ASSESSMENT-DATE(5:1).
096900     MOVE '-' TO CA-ASSESSMENT-DATE(8:1).
097000 600-ASSEMBLE-ASSESSMENT-EXIT.
097100     EXIT.
097200******************************************************************
097300*             EMI / RECOMMENDATION TEXT                          *
097400******************************************************************
097500 700-EMI-AND-RECOMMENDATION.
097600     PERFORM 701-COMPUTE-EMI THRU 701-COMPUTE-EMI-EXIT.
097700     PERFORM 702-RECOMMENDATION-TEXT
097800         THRU 702-RECOMMENDATION-TEXT-EXIT.
097900 700-EMI-AND-RECOMMENDATION-EXIT.
098000     EXIT.
098100*
098200* emi uses the standard reducing-balance amortization formula --
098300* P x R x (1+R)**N / ((1+R)**N - 1) -- R and N are both per
098400* month.  the ** operator is native arithmetic on this compiler,
098500* not a library function, so it is fine to use here.
098600*
098700 701-COMPUTE-EMI.
098800     IF CA-NOT-ELIGIBLE
098900         MOVE 0 TO CA-RECOMMENDED-EMI
099000         MOVE 0 TO CA-MAX-MONTHLY-REPAYMENT
099100     ELSE
099200         PERFORM 701-A-EMI-CALC THRU 701-A-EMI-CALC-EXIT.
099300 701-COMPUTE-EMI-EXIT.
099400     EXIT.
099500 701-A-EMI-CALC.
099600     COMPUTE WS-MONTHLY-RATE ROUNDED =
099700         CA-RECOMMENDED-INT-RATE / 1200.
099800     COMPUTE WS-TENURE-MONTHS =
099900         CA-MAX-TENURE-DAYS / 30.
100000     IF WS-TENURE-MONTHS = 0
100100         MOVE CA-ELIGIBLE-LOAN-AMOUNT TO CA-RECOMMENDED-EMI
100200     ELSE
100300         PERFORM 701-B-AMORTIZE THRU 701-B-AMORTIZE-EXIT.
100400     COMPUTE CA-MAX-MONTHLY-REPAYMENT ROUNDED =
100500         fm-avg-monthly-volume * .20.
100600 701-A-EMI-CALC-EXIT.
100700     EXIT.
100800 701-B-AMORTIZE.
100900     IF WS-MONTHLY-RATE = 0
101000         COMPUTE CA-RECOMMENDED-EMI ROUNDED =
101100             CA-ELIGIBLE-LOAN-AMOUNT / WS-TENURE-MONTHS
101200     ELSE
101300         PERFORM 701-C-COMPOUND-EMI THRU 701-C-COMPOUND-EMI-EXIT.
101400 701-B-AMORTIZE-EXIT.
101500     EXIT.
101600 701-C-COMPOUND-EMI.
101700     COMPUTE WS-COMPOUND ROUNDED =
101800         (1 + WS-MONTHLY-RATE) ** WS-TENURE-MONTHS.
101900     COMPUTE WS-EMI-NUMERATOR ROUNDED =
102000         CA-ELIGIBLE-LOAN-AMOUNT * WS-MONTHLY-RATE
102100         * WS-COMPOUND.
102200     COMPUTE WS-EMI-DENOMINATOR ROUNDED =
102300         WS-COMPOUND - 1.
102400     IF WS-EMI-DENOMINATOR = 0
102500         COMPUTE CA-RECOMMENDED-EMI ROUNDED =
102600             CA-ELIGIBLE-LOAN-AMOUNT
102700             / WS-TENURE-MONTHS
102800     ELSE
102900         COMPUTE CA-RECOMMENDED-EMI ROUNDED =
103000             WS-EMI-NUMERATOR / WS-EMI-DENOMINATOR.
103100 701-C-COMPOUND-EMI-EXIT.
103200     EXIT.
103300*
103400* up to 3 recommendation lines -- risk-category sentence always
103500* first, then (eligible merchants only) the consistency/growth
103600* bonus sentences if the merchant earns them.  ineligible
103700* merchants get 3 fixed improvement pointers instead.
103800*
103900 702-RECOMMENDATION-TEXT.
104000     MOVE 0 TO WS-RECOMMEND-COUNT.
104100     IF CA-RISK-IS-LOW
104200         ADD 1 TO WS-RECOMMEND-COUNT
104300         MOVE RT-RECOMMEND-LOW
104400             TO WS-RECOMMEND-TEXT(WS-RECOMMEND-COUNT)
104500     ELSE
104600     IF CA-RISK-IS-MEDIUM
104700         ADD 1 TO WS-RECOMMEND-COUNT
104800         MOVE RT-RECOMMEND-MEDIUM
104900             TO WS-RECOMMEND-TEXT(WS-RECOMMEND-COUNT)
105000     ELSE
105100         ADD 1 TO WS-RECOMMEND-COUNT
105200         MOVE RT-RECOMMEND-HIGH
105300             TO WS-RECOMMEND-TEXT(WS-RECOMMEND-COUNT).
105400     IF CA-ELIGIBLE
105500         PERFORM 702-A-BONUS-LINES THRU 702-A-BONUS-LINES-EXIT
105600     ELSE
105700         MOVE 'Increase monthly volume and transaction count'
105800             TO WS-RECOMMEND-TEXT(1)
105900         MOVE 'Reduce failed and bounced transaction rate'
106000             TO WS-RECOMMEND-TEXT(2)
106100         MOVE 'Diversify customer base, reduce concentration'
106200             TO WS-RECOMMEND-TEXT(3)
106300         MOVE 3 TO WS-RECOMMEND-COUNT.
106400 702-RECOMMENDATION-TEXT-EXIT.
106500     EXIT.
106600 702-A-BONUS-LINES.
106700     IF CA-CONSISTENCY-SCORE >= 80 AND WS-RECOMMEND-COUNT < 3
106800         ADD 1 TO WS-RECOMMEND-COUNT
106900         MOVE RT-RECOMMEND-CONSISTENT
107000             TO WS-RECOMMEND-TEXT(WS-RECOMMEND-COUNT).
107100     IF fm-growth-rate >= 20 AND WS-RECOMMEND-COUNT < 3
107200         ADD 1 TO WS-RECOMMEND-COUNT
107300         MOVE RT-RECOMMEND-GROWTH
107400             TO WS-RECOMMEND-TEXT(WS-RECOMMEND-COUNT).
107500 702-A-BONUS-LINES-EXIT.
107600     EXIT.
107700******************************************************************
107800*             PRINT THE MERCHANT'S REPORT PAGE                  *
107900******************************************************************
108000 800-PRINT-MERCHANT-RPT.
108100     ADD 1 TO WS-PAGE-NO.
108200     PERFORM 801-PRINT-HEADER THRU 801-PRINT-HEADER-EXIT.
108300     PERFORM 802-PRINT-SCORE-BOX THRU 802-PRINT-SCORE-BOX-EXIT.
108400     PERFORM 803-PRINT-ELIGIBILITY
108500         THRU 803-PRINT-ELIGIBILITY-EXIT.
108600     PERFORM 804-PRINT-METRICS THRU 804-PRINT-METRICS-EXIT.
108700     PERFORM 805-PRINT-PERFORMANCE THRU 805-PRINT-PERFORMANCE-EXIT.
108800     PERFORM 806-PRINT-SCORE-TABLE
108900         THRU 806-PRINT-SCORE-TABLE-EXIT.
109000     IF CA-WARNING-COUNT > 0
109100         PERFORM 807-PRINT-WARNINGS THRU 807-PRINT-WARNINGS-EXIT.
109200     IF CA-STRENGTH-COUNT > 0
109300         PERFORM 808-PRINT-STRENGTHS THRU 808-PRINT-STRENGTHS-EXIT.
109400     PERFORM 809-PRINT-RECOMMENDATIONS
109500         THRU 809-PRINT-RECOMMENDATIONS-EXIT.
109600     PERFORM 810-PRINT-DISCLAIMER THRU 810-PRINT-DISCLAIMER-EXIT.
109700     PERFORM 870-PRINT-FOOTER THRU 870-PRINT-FOOTER-EXIT.
109800 800-PRINT-MERCHANT-RPT-EXIT.
109900     EXIT.
110000 801-PRINT-HEADER.
110100     MOVE WS-PAGE-NO TO WS-PAGE-NO-D.
110200     MOVE SPACES TO WS-REPORT-ID.
110300     STRING 'RPT' WS-PAGE-NO-D DELIMITED BY SIZE
110400         INTO WS-REPORT-ID.
110500     MOVE WS-CURRENT-MERCHANT TO RL-HDR-MERCHANT-ID.
110600     MOVE CA-ASSESSMENT-DATE TO RL-HDR-DATE.
110700     MOVE WS-REPORT-ID TO RL-HDR-REPORT-ID.
110800     MOVE RL-HEADER-LINE TO CR-OUT-REC.
110900     WRITE CR-OUT-REC.
111000     MOVE RL-BLANK-LINE TO CR-OUT-REC.
111100     WRITE CR-OUT-REC.
111200 801-PRINT-HEADER-EXIT.
111300     EXIT.
111400 802-PRINT-SCORE-BOX.
111500     MOVE CA-CREDIT-SCORE TO RL-SBX-SCORE-VAL.
111600     MOVE CA-RISK-CATEGORY TO RL-SBX-RISK-VAL.
111700     IF CA-ELIGIBLE
111800         MOVE 'ELIGIBLE    ' TO RL-SBX-LOAN-VAL
111900     ELSE
112000         MOVE 'NOT ELIGIBLE' TO RL-SBX-LOAN-VAL.
112100     MOVE RL-SCORE-BOX-LINE TO CR-OUT-REC.
112200     WRITE CR-OUT-REC.
112300     MOVE RL-BLANK-LINE TO CR-OUT-REC.
112400     WRITE CR-OUT-REC.
112500 802-PRINT-SCORE-BOX-EXIT.
112600     EXIT.
112700 803-PRINT-ELIGIBILITY.
112800     IF CA-ELIGIBLE
112900         MOVE 'ELIGIBLE LOAN AMOUNT (RS)' TO RL-ELG-LABEL
113000         MOVE CA-ELIGIBLE-LOAN-AMOUNT TO WS-ED-AMOUNT
113100         MOVE WS-ED-AMOUNT TO RL-ELG-VALUE
113200         MOVE RL-ELIGIBLE-LINE TO CR-OUT-REC
113300         WRITE CR-OUT-REC
113400         MOVE 'MAXIMUM TENURE (DAYS)' TO RL-ELG-LABEL
113500         MOVE CA-MAX-TENURE-DAYS TO WS-ED-INT
113600         MOVE WS-ED-INT TO RL-ELG-VALUE
113700         MOVE RL-ELIGIBLE-LINE TO CR-OUT-REC
113800         WRITE CR-OUT-REC
113900         MOVE 'MAXIMUM TENURE (MONTHS)' TO RL-ELG-LABEL
114000         MOVE WS-TENURE-MONTHS TO WS-ED-INT
114100         MOVE WS-ED-INT TO RL-ELG-VALUE
114200         MOVE RL-ELIGIBLE-LINE TO CR-OUT-REC
114300         WRITE CR-OUT-REC
114400         MOVE 'RECOMMENDED RATE (% P.A.)' TO RL-ELG-LABEL
114500         MOVE CA-RECOMMENDED-INT-RATE TO WS-ED-RATE
114600         MOVE WS-ED-RATE TO RL-ELG-VALUE
114700         MOVE RL-ELIGIBLE-LINE TO CR-OUT-REC
114800         WRITE CR-OUT-REC
114900         MOVE 'RECOMMENDED EMI (RS)' TO RL-ELG-LABEL
115000         MOVE CA-RECOMMENDED-EMI TO WS-ED-AMOUNT
115100         MOVE WS-ED-AMOUNT TO RL-ELG-VALUE
115200         MOVE RL-ELIGIBLE-LINE TO CR-OUT-REC
115300         WRITE CR-OUT-REC
115400         MOVE 'MAX MONTHLY REPAYMENT (RS)' TO RL-ELG-LABEL
115500         MOVE CA-MAX-MONTHLY-REPAYMENT TO WS-ED-AMOUNT
115600         MOVE WS-ED-AMOUNT TO RL-ELG-VALUE
115700         MOVE RL-ELIGIBLE-LINE TO CR-OUT-REC
115800         WRITE CR-OUT-REC
115900     ELSE
116000         MOVE CA-INELIGIBILITY-REASON TO RL-INE-REASON
116100         MOVE RL-INELIGIBLE-LINE TO CR-OUT-REC
116200         WRITE CR-OUT-REC.
116300     MOVE RL-BLANK-LINE TO CR-OUT-REC.
116400     WRITE CR-OUT-REC.
116500 803-PRINT-ELIGIBILITY-EXIT.
116600     EXIT.
116700 804-PRINT-METRICS.
116800     MOVE 'LAST 3-MONTHS VOLUME (RS)' TO RL-MET-LABEL.
116900     MOVE fm-last-3-mo-volume TO WS-ED-AMOUNT.
117000     MOVE WS-ED-AMOUNT TO RL-MET-VALUE.
117100     MOVE RL-METRIC-LINE TO CR-OUT-REC.
117200     WRITE CR-OUT-REC.
117300     MOVE 'LAST 6-MONTHS VOLUME (RS)' TO RL-MET-LABEL.
117400     MOVE fm-last-6-mo-volume TO WS-ED-AMOUNT.
117500     MOVE WS-ED-AMOUNT TO RL-MET-VALUE.
117600     MOVE RL-METRIC-LINE TO CR-OUT-REC.
117700     WRITE CR-OUT-REC.
117800     MOVE 'LAST 12-MONTHS VOLUME (RS)' TO RL-MET-LABEL.
117900     MOVE fm-last-12-mo-volume TO WS-ED-AMOUNT.
118000     MOVE WS-ED-AMOUNT TO RL-MET-VALUE.
118100     MOVE RL-METRIC-LINE TO CR-OUT-REC.
118200     WRITE CR-OUT-REC.
118300     MOVE 'AVERAGE MONTHLY VOLUME (RS)' TO RL-MET-LABEL.
118400     MOVE fm-avg-monthly-volume TO WS-ED-AMOUNT.
118500     MOVE WS-ED-AMOUNT TO RL-MET-VALUE.
118600     MOVE RL-METRIC-LINE TO CR-OUT-REC.
118700     WRITE CR-OUT-REC.
118800     MOVE 'AVERAGE TRANSACTION VALUE (RS)' TO RL-MET-LABEL.
118900     MOVE fm-avg-txn-value TO WS-ED-AMOUNT.
119000     MOVE WS-ED-AMOUNT TO RL-MET-VALUE.
119100     MOVE RL-METRIC-LINE TO CR-OUT-REC.
119200     WRITE CR-OUT-REC.
119300     MOVE 'TOTAL TRANSACTIONS' TO RL-MET-LABEL.
119400     MOVE fm-total-txn-count TO WS-ED-INT.
119500     MOVE WS-ED-INT TO RL-MET-VALUE.
119600     MOVE RL-METRIC-LINE TO CR-OUT-REC.
119700     WRITE CR-OUT-REC.
119800     MOVE 'UNIQUE CUSTOMERS' TO RL-MET-LABEL.
119900     MOVE fm-unique-customer-count TO WS-ED-INT.
120000     MOVE WS-ED-INT TO RL-MET-VALUE.
120100     MOVE RL-METRIC-LINE TO CR-OUT-REC.
120200     WRITE CR-OUT-REC.
120300     MOVE RL-BLANK-LINE TO CR-OUT-REC.
120400     WRITE CR-OUT-REC.
120500 804-PRINT-METRICS-EXIT.
120600     EXIT.
120700*
120800* ✓/⚠ performance flags -- good if the rate beats the plain-
120900* english threshold underwriting uses when reading the report,
121000* not tied back to the scoring tiers themselves
121100*
121200 805-PRINT-PERFORMANCE.
121300     MOVE 'GROWTH RATE (%)' TO RL-PFM-LABEL.
121400     MOVE fm-growth-rate TO WS-ED-PCT.
121500     MOVE WS-ED-PCT TO RL-PFM-VALUE.
121600     IF fm-growth-rate >= 0
121700         MOVE 'Y' TO RL-PFM-FLAG
121800         MOVE 'OK' TO RL-PFM-FLAG-TEXT
121900     ELSE
122000         MOVE 'W' TO RL-PFM-FLAG
122100         MOVE '!!' TO RL-PFM-FLAG-TEXT.
122200     MOVE RL-PERFORMANCE-LINE TO CR-OUT-REC.
122300     WRITE CR-OUT-REC.
122400     MOVE 'BOUNCE RATE (%)' TO RL-PFM-LABEL.
122500     MOVE fm-bounce-rate TO WS-ED-PCT.
122600     MOVE WS-ED-PCT TO RL-PFM-VALUE.
122700     IF fm-bounce-rate <= 10
122800         MOVE 'Y' TO RL-PFM-FLAG
122900         MOVE 'OK' TO RL-PFM-FLAG-TEXT
123000     ELSE
123100         MOVE 'W' TO RL-PFM-FLAG
123200         MOVE '!!' TO RL-PFM-FLAG-TEXT.
123300     MOVE RL-PERFORMANCE-LINE TO CR-OUT-REC.
123400     WRITE CR-OUT-REC.
123500     MOVE 'CONSISTENCY SCORE' TO RL-PFM-LABEL.
123600     MOVE fm-consistency-score TO WS-ED-PCT.
123700     MOVE WS-ED-PCT TO RL-PFM-VALUE.
123800     IF fm-consistency-score >= 70
123900         MOVE 'Y' TO RL-PFM-FLAG
124000         MOVE 'OK' TO RL-PFM-FLAG-TEXT
124100     ELSE
124200         MOVE 'W' TO RL-PFM-FLAG
124300         MOVE '!!' TO RL-PFM-FLAG-TEXT.
124400     MOVE RL-PERFORMANCE-LINE TO CR-OUT-REC.
124500     WRITE CR-OUT-REC.
124600     MOVE 'CUSTOMER CONCENTRATION (%)' TO RL-PFM-LABEL.
124700     MOVE fm-customer-concentration TO WS-ED-PCT.
124800     MOVE WS-ED-PCT TO RL-PFM-VALUE.
124900     IF fm-customer-concentration <= 50
125000         MOVE 'Y' TO RL-PFM-FLAG
125100         MOVE 'OK' TO RL-PFM-FLAG-TEXT
125200     ELSE
125300         MOVE 'W' TO RL-PFM-FLAG
125400         MOVE '!!' TO RL-PFM-FLAG-TEXT.
125500     MOVE RL-PERFORMANCE-LINE TO CR-OUT-REC.
125600     WRITE CR-OUT-REC.
125700     MOVE RL-BLANK-LINE TO CR-OUT-REC.
125800     WRITE CR-OUT-REC.
125900 805-PRINT-PERFORMANCE-EXIT.
126000     EXIT.
126100 806-PRINT-SCORE-TABLE.
126200     MOVE RL-SCORE-TBL-HDR-LINE TO CR-OUT-REC.
126300     WRITE CR-OUT-REC.
126400     MOVE 1 TO WS-SCORE-ROW-IDX.
126500     PERFORM 806-A-PRINT-SCORE-ROW THRU 806-A-PRINT-SCORE-ROW-EXIT
126600         VARYING WS-SCORE-ROW-IDX FROM 1 BY 1
126700         UNTIL WS-SCORE-ROW-IDX > 5.
126800     MOVE CA-CREDIT-SCORE TO RL-STT-VALUE.
126900     MOVE RL-SCORE-TBL-TOT-LINE TO CR-OUT-REC.
127000     WRITE CR-OUT-REC.
127100     MOVE RL-BLANK-LINE TO CR-OUT-REC.
127200     WRITE CR-OUT-REC.
127300 806-PRINT-SCORE-TABLE-EXIT.
127400     EXIT.
127500 806-A-PRINT-SCORE-ROW.
127600     IF WS-SCORE-ROW-IDX = 1
127700         MOVE 'TRANSACTION VOLUME' TO WS-COMPONENT-NAME
127800         MOVE RT-WT-VOLUME TO WS-COMPONENT-WEIGHT
127900     ELSE
128000     IF WS-SCORE-ROW-IDX = 2
128100         MOVE 'GROWTH RATE' TO WS-COMPONENT-NAME
128200         MOVE RT-WT-GROWTH TO WS-COMPONENT-WEIGHT
128300     ELSE
128400     IF WS-SCORE-ROW-IDX = 3
128500         MOVE 'BOUNCE RATE' TO WS-COMPONENT-NAME
128600         MOVE RT-WT-BOUNCE TO WS-COMPONENT-WEIGHT
128700     ELSE
128800     IF WS-SCORE-ROW-IDX = 4
128900         MOVE 'CUSTOMER CONCENTRATION'
129000             TO WS-COMPONENT-NAME
129100         MOVE RT-WT-CONCENTRATION
129200             TO WS-COMPONENT-WEIGHT
129300     ELSE
129400         MOVE 'CONSISTENCY' TO WS-COMPONENT-NAME
129500         MOVE RT-WT-CONSISTENCY
129600             TO WS-COMPONENT-WEIGHT.
129700     MOVE WS-COMPONENT-NAME TO RL-STR-COMPONENT.
129800     MOVE WS-COMPONENT-WEIGHT TO RL-STR-WEIGHT.
129900     MOVE CA-SCORE-VALUE(WS-SCORE-ROW-IDX) TO RL-STR-SCORE.
130000     COMPUTE RL-STR-CONTRIB ROUNDED =
130100         CA-SCORE-VALUE(WS-SCORE-ROW-IDX) * WS-COMPONENT-WEIGHT.
130200     MOVE RL-SCORE-TBL-ROW-LINE TO CR-OUT-REC.
130300     WRITE CR-OUT-REC.
130400 806-A-PRINT-SCORE-ROW-EXIT.
130500     EXIT.
130600 807-PRINT-WARNINGS.
130700     MOVE 'RISK FACTORS' TO RL-SUH-TEXT.
130800     MOVE RL-SUMMARY-HDR-LINE TO CR-OUT-REC.
130900     WRITE CR-OUT-REC.
131000     PERFORM 807-A-PRINT-WARN-ROW
131100         THRU 807-A-PRINT-WARN-ROW-EXIT
131200         VARYING CA-WARN-IDX FROM 1 BY 1
131300         UNTIL CA-WARN-IDX > CA-WARNING-COUNT.
131400     MOVE RL-BLANK-LINE TO CR-OUT-REC.
131500     WRITE CR-OUT-REC.
131600 807-PRINT-WARNINGS-EXIT.
131700     EXIT.
131800 807-A-PRINT-WARN-ROW.
131900     MOVE CA-WARNING-TEXT(CA-WARN-IDX) TO RL-BUL-TEXT.
132000     MOVE RL-BULLET-LINE TO CR-OUT-REC.
132100     WRITE CR-OUT-REC.
132200 807-A-PRINT-WARN-ROW-EXIT.
132300     EXIT.
132400 808-PRINT-STRENGTHS.
132500     MOVE 'STRENGTHS' TO RL-SUH-TEXT.
132600     MOVE RL-SUMMARY-HDR-LINE TO CR-OUT-REC.
132700     WRITE CR-OUT-REC.
132800     PERFORM 808-A-PRINT-STR-ROW
132900         THRU 808-A-PRINT-STR-ROW-EXIT
133000         VARYING CA-STR-IDX FROM 1 BY 1
133100         UNTIL CA-STR-IDX > CA-STRENGTH-COUNT.
133200     MOVE RL-BLANK-LINE TO CR-OUT-REC.
133300     WRITE CR-OUT-REC.
133400 808-PRINT-STRENGTHS-EXIT.
133500     EXIT.
133600 808-A-PRINT-STR-ROW.
133700     MOVE CA-STRENGTH-TEXT(CA-STR-IDX) TO RL-BUL-TEXT.
133800     MOVE RL-BULLET-LINE TO CR-OUT-REC.
133900     WRITE CR-OUT-REC.
134000 808-A-PRINT-STR-ROW-EXIT.
134100     EXIT.
134200 809-PRINT-RECOMMENDATIONS.
134300     MOVE 'RECOMMENDATIONS' TO RL-SUH-TEXT.
134400     MOVE RL-SUMMARY-HDR-LINE TO CR-OUT-REC.
134500     WRITE CR-OUT-REC.
134600     PERFORM 809-A-PRINT-REC-ROW
134700         THRU 809-A-PRINT-REC-ROW-EXIT
134800         VARYING WS-REC-IDX FROM 1 BY 1
134900         UNTIL WS-REC-IDX > WS-RECOMMEND-COUNT.
135000     MOVE RL-BLANK-LINE TO CR-OUT-REC.
135100     WRITE CR-OUT-REC.
135200 809-PRINT-RECOMMENDATIONS-EXIT.
135300     EXIT.
135400 809-A-PRINT-REC-ROW.
135500     MOVE WS-RECOMMEND-TEXT(WS-REC-IDX) TO RL-REC-TEXT.
135600     MOVE RL-RECOMMEND-LINE TO CR-OUT-REC.
135700     WRITE CR-OUT-REC.
135800 809-A-PRINT-REC-ROW-EXIT.
135900     EXIT.
136000 810-PRINT-DISCLAIMER.
136100     MOVE RL-DISCLAIMER-LINE TO CR-OUT-REC.
136200     WRITE CR-OUT-REC.
136300     MOVE RL-BLANK-LINE TO CR-OUT-REC.
136400     WRITE CR-OUT-REC.
136500 810-PRINT-DISCLAIMER-EXIT.
136600     EXIT.
136700 870-PRINT-FOOTER.
136800     MOVE WS-CURRENT-MERCHANT TO RL-FTR-MERCHANT-ID.
136900     MOVE WS-PAGE-NO TO RL-FTR-PAGE-NO.
137000     MOVE RL-FOOTER-LINE TO CR-OUT-REC.
137100     WRITE CR-OUT-REC.
137200 870-PRINT-FOOTER-EXIT.
137300     EXIT.
137400******************************************************************
137500*             BATCH TOTALS / SUMMARY PAGE                       *
137600******************************************************************
137700 890-ACCUM-BATCH-TOTALS.
137800     ADD 1 TO R-MERCHANTS-PROCESSED.
137900     IF CA-ELIGIBLE
138000         ADD 1 TO R-MERCHANTS-ELIGIBLE
138100     ELSE
138200         ADD 1 TO R-MERCHANTS-NOT-ELIGIBLE.
138300     ADD CA-CREDIT-SCORE TO R-SCORE-TOTAL.
138400 890-ACCUM-BATCH-TOTALS-EXIT.
138500     EXIT.
138600 900-BATCH-SUMMARY.
138700     MOVE RL-SUMMARY-HDR-LINE TO CR-OUT-REC.
138800     WRITE CR-OUT-REC.
138900     MOVE 'MERCHANTS PROCESSED' TO RL-SUM-LABEL.
139000     MOVE R-MERCHANTS-PROCESSED TO RL-SUM-VALUE.
139100     MOVE RL-SUMMARY-LINE TO CR-OUT-REC.
139200     WRITE CR-OUT-REC.
139300     MOVE 'MERCHANTS ELIGIBLE' TO RL-SUM-LABEL.
139400     MOVE R-MERCHANTS-ELIGIBLE TO RL-SUM-VALUE.
139500     MOVE RL-SUMMARY-LINE TO CR-OUT-REC.
139600     WRITE CR-OUT-REC.
139700     MOVE 'MERCHANTS NOT ELIGIBLE' TO RL-SUM-LABEL.
139800     MOVE R-MERCHANTS-NOT-ELIGIBLE TO RL-SUM-VALUE.
139900     MOVE RL-SUMMARY-LINE TO CR-OUT-REC.
140000     WRITE CR-OUT-REC.
140100     IF R-MERCHANTS-PROCESSED > 0
140200         COMPUTE R-AVERAGE-SCORE ROUNDED =
140300             R-SCORE-TOTAL / R-MERCHANTS-PROCESSED
140400     ELSE
140500         MOVE 0 TO R-AVERAGE-SCORE.
140600     MOVE R-AVERAGE-SCORE TO RL-SUA-VALUE.
140700     MOVE RL-SUMMARY-AVG-LINE TO CR-OUT-REC.
140800     WRITE CR-OUT-REC.
140900 900-BATCH-SUMMARY-EXIT.
141000     EXIT.
141100 999-END-RUN.
141200     CLOSE UPI-TRANSACTIONS-IN.
141300     CLOSE CREDIT-ASSESSMENTS-OUT.
141400     CLOSE CREDIT-REPORT-OUT.
141500     DISPLAY 'CRSCOR00 -- MERCHANTS PROCESSED: '
141600         R-MERCHANTS-PROCESSED UPON CRT.
141700     DISPLAY 'CRSCOR00 -- RUN COMPLETE' UPON CRT.
141800     STOP RUN.
141900 999-END-RUN-EXIT.
142000     EXIT.
