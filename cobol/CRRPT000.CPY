000100******************************************************************
000200* rl- print-line layouts for the merchant credit assessment
000300* report (one report page per merchant, 132-column print stream,
000400* see CREDIT-REPORT-OUT in CRSCOR00).  lines are built one at a
000500* time in working-storage and WRITTEN in sequence -- there is no
000600* single big print record, each section of the report gets its
000700* own line layout below, same as mbp used to carry one flat
000800* record for the whole statement.
000900******************************************************************
001000* 02/25/24 rp  req 8840   header / score-box / footer lines
001100* 04/15/24 rp  req 8902   score-breakdown table lines (header,
001200*                         detail row, total row) -- detail row
001300*                         occurs once per component, built by
001400*                         803-PRINT-SCORE-ROW for each of the 5
001500* 06/20/24 ko  req 9040   loan-eligibility / ineligibility lines
001600* 10/05/24 rp  req 9215   bullet line (shared by strengths and
001700*                         risk-factor sections), recommendation
001800*                         line, disclaimer line
001900******************************************************************
002000 01  RL-HEADER-LINE.
002100     05  RL-HDR-TITLE                 PIC X(30)
002200         VALUE 'CREDIT ASSESSMENT REPORT'.
002300     05  FILLER                       PIC X(4).
002400     05  RL-HDR-MERCHANT-LBL          PIC X(12)
002500         VALUE 'MERCHANT ID:'.
002600     05  RL-HDR-MERCHANT-ID           PIC X(20).
002700     05  FILLER                       PIC X(4).
002800     05  RL-HDR-DATE-LBL              PIC X(10)
002900         VALUE 'ASSESSED:'.
003000     05  RL-HDR-DATE                  PIC X(10).
003100     05  FILLER                       PIC X(6).
003200     05  RL-HDR-REPORT-ID-LBL         PIC X(8) VALUE 'REPORT #'.
003300     05  RL-HDR-REPORT-ID             PIC X(12).
003400     05  FILLER                       PIC X(16).
003500*
003600 01  RL-SCORE-BOX-LINE.
003700     05  RL-SBX-SCORE-LBL             PIC X(14)
003800         VALUE 'CREDIT SCORE: '.
003900     05  RL-SBX-SCORE-VAL             PIC ZZ9.
004000     05  FILLER                       PIC X(6).
004100     05  RL-SBX-RISK-LBL              PIC X(16)
004200         VALUE 'RISK CATEGORY: '.
004300     05  RL-SBX-RISK-VAL              PIC X(6).
004400     05  FILLER                       PIC X(6).
004500     05  RL-SBX-LOAN-LBL              PIC X(13)
004600         VALUE 'LOAN STATUS: '.
004700     05  RL-SBX-LOAN-VAL              PIC X(12).
004800     05  FILLER                       PIC X(56).
004900*
005000 01  RL-ELIGIBLE-LINE.
005100     05  RL-ELG-LABEL                 PIC X(30).
005200     05  FILLER                       PIC X(2).
005300     05  RL-ELG-VALUE                 PIC X(20).
005400     05  FILLER                       PIC X(80).
005500*
005600 01  RL-INELIGIBLE-LINE.
005700     05  RL-INE-LABEL                 PIC X(22)
005800         VALUE 'NOT ELIGIBLE -- '.
005900     05  RL-INE-REASON                PIC X(80).
006000     05  FILLER                       PIC X(30).
006100*
006200 01  RL-METRIC-LINE.
006300     05  RL-MET-LABEL                 PIC X(32).
006400     05  FILLER                       PIC X(2).
006500     05  RL-MET-VALUE                 PIC X(20).
006600     05  FILLER                       PIC X(78).
006700*
006800 01  RL-PERFORMANCE-LINE.
006900     05  RL-PFM-LABEL                 PIC X(28).
007000     05  FILLER                       PIC X(2).
007100     05  RL-PFM-VALUE                 PIC X(14).
007200     05  FILLER                       PIC X(2).
007300     05  RL-PFM-FLAG                  PIC X(1).
007400         88  RL-PFM-IS-GOOD                VALUE 'Y'.
007500         88  RL-PFM-IS-WARN                 VALUE 'W'.
007600     05  RL-PFM-FLAG-TEXT              PIC X(1).
007700     05  FILLER                       PIC X(84).
007800*
007900 01  RL-SCORE-TBL-HDR-LINE.
008000     05  FILLER                       PIC X(2) VALUE SPACES.
008100     05  RL-STH-COMPONENT             PIC X(28)
008200         VALUE 'COMPONENT'.
008300     05  RL-STH-SCORE                 PIC X(8) VALUE 'SCORE'.
008400     05  RL-STH-WEIGHT                PIC X(8) VALUE 'WEIGHT'.
008500     05  RL-STH-CONTRIB               PIC X(14)
008600         VALUE 'CONTRIBUTION'.
008700     05  FILLER                       PIC X(72).
008800*
008900 01  RL-SCORE-TBL-ROW-LINE.
009000     05  FILLER                       PIC X(2) VALUE SPACES.
009100     05  RL-STR-COMPONENT             PIC X(28).
009200     05  RL-STR-SCORE                 PIC ZZ9.99.
009300     05  FILLER                       PIC X(3).
009400     05  RL-STR-WEIGHT                PIC 9.99.
009500     05  FILLER                       PIC X(5).
009600     05  RL-STR-CONTRIB               PIC ZZ9.99.
009700     05  FILLER                       PIC X(78).
009800 01  RL-STR-ROW-R REDEFINES RL-SCORE-TBL-ROW-LINE.
009900     05  FILLER                       PIC X(2).
010000     05  RL-STR-COMP-IDX              PIC 9(1).
010100     05  FILLER                       PIC X(129).
010200*
010300 01  RL-SCORE-TBL-TOT-LINE.
010400     05  FILLER                       PIC X(2) VALUE SPACES.
010500     05  RL-STT-LABEL                 PIC X(28)
010600         VALUE 'TOTAL CREDIT SCORE'.
010700     05  RL-STT-VALUE                 PIC ZZ9.
010800     05  FILLER                       PIC X(99).
010900*
011000 01  RL-BULLET-LINE.
011100     05  FILLER                       PIC X(4) VALUE SPACES.
011200     05  RL-BUL-DASH                  PIC X(2) VALUE '- '.
011300     05  RL-BUL-TEXT                  PIC X(60).
011400     05  FILLER                       PIC X(66).
011500*
011600 01  RL-RECOMMEND-LINE.
011700     05  FILLER                       PIC X(4) VALUE SPACES.
011800     05  RL-REC-DASH                  PIC X(2) VALUE '- '.
011900     05  RL-REC-TEXT                  PIC X(60).
012000     05  FILLER                       PIC X(66).
012100*
012200 01  RL-DISCLAIMER-LINE.
012300     05  RL-DSC-TEXT                  PIC X(120) VALUE
012400         'THIS ASSESSMENT IS GENERATED ALGORITHMICALLY FROM UPI T
012500-         'RANSACTION HISTORY AND DOES NOT CONSTITUTE A LENDING D
012600-         'ECISION.'.
012700     05  FILLER                       PIC X(12).
012800*
012900 01  RL-FOOTER-LINE.
013000     05  RL-FTR-ENGINE                PIC X(30)
013100         VALUE 'OPENCREDIT SCORING ENGINE'.
013200     05  FILLER                       PIC X(10).
013300     05  RL-FTR-MERCHANT-ID           PIC X(20).
013400     05  FILLER                       PIC X(10).
013500     05  RL-FTR-PAGE-LBL              PIC X(6) VALUE 'PAGE '.
013600     05  RL-FTR-PAGE-NO               PIC ZZ9.
013700     05  FILLER                       PIC X(53).
013800*
013900 01  RL-BLANK-LINE                    PIC X(132) VALUE SPACES.
