000100******************************************************************
000200* R-BATCH-SUMMARY-REC -- run-level control totals, accumulated
000300* one merchant at a time by 900-BATCH-SUMMARY and printed once,
000400* after the last merchant's report page, at end of run.
000500******************************************************************
000600* 10/05/24 rp  req 9215   initial cut -- processed/eligible/
000700*                         not-eligible counts + running score
000800*                         total for the average
000900* 02/03/25 ko  req 9340   dropped the 3-row breakdown table that
001000*                         snuck in off the old disbursement-
001100*                         recon layout -- batch summary has no
001200*                         breakdown rows, widened FILLER instead
001300******************************************************************
001400 01  R-BATCH-SUMMARY-REC.
001500     05  R-MERCHANTS-PROCESSED        PIC 9(7) COMP-3.
001600     05  R-MERCHANTS-ELIGIBLE         PIC 9(7) COMP-3.
001700     05  R-MERCHANTS-NOT-ELIGIBLE     PIC 9(7) COMP-3.
001800     05  R-SCORE-TOTAL                PIC 9(11) COMP-3.
001900     05  R-AVERAGE-SCORE              PIC 9(3)V99 COMP-3.
002000     05  FILLER                        PIC X(61).
002100*
002200* print lines for the summary page -- built by 900-BATCH-SUMMARY,
002300* written to CREDIT-REPORT-OUT after the last merchant page
002400*
002500 01  RL-SUMMARY-HDR-LINE.
002600     05  RL-SUH-TEXT                  PIC X(40)
002700         VALUE 'BATCH SUMMARY'.
002800     05  FILLER                       PIC X(92).
002900 01  RL-SUMMARY-LINE.
003000     05  RL-SUM-LABEL                 PIC X(34).
003100     05  FILLER                       PIC X(2).
003200     05  RL-SUM-VALUE                 PIC ZZZ,ZZ9.
003300     05  FILLER                       PIC X(89).
003400 01  RL-SUMMARY-AVG-LINE.
003500     05  RL-SUA-LABEL                 PIC X(34)
003600         VALUE 'AVERAGE CREDIT SCORE'.
003700     05  FILLER                       PIC X(2).
003800     05  RL-SUA-VALUE                 PIC ZZ9.99.
003900     05  FILLER                       PIC X(90).
