000100******************************************************************
000200* UT1000-REC  --  ONE UPI TRANSACTION, AS RECEIVED FROM THE
000300*                 MERCHANT LENDING PLATFORM'S NIGHTLY EXTRACT.
000400*                 FILE IS SORTED BY MERCHANT-ID/TXN-DATE BEFORE
000500*                 CRSCOR00 EVER SEES IT -- SEE JCL.
000600******************************************************************
000700* 02/11/24 rp  req 8840   initial cut, 9 fields from the extract
000800* 03/04/24 rp  req 8840   added UT1000-TXN-DATE-R date redefine,
000900*                         scoring needs YYYY/MM/DD split out
001000* 07/19/24 ko  req 9215   widened UT1000-PAYER-VPA to match the
001100*                         UPI handle length ops actually sends
001200******************************************************************
001300 01  UT1000-REC.
001400     05  UT1000-TRANSACTION-ID        PIC X(20).
001500     05  UT1000-MERCHANT-ID           PIC X(20).
001600     05  UT1000-TRANSACTION-DATE      PIC X(10).
001700     05  UT1000-TXN-DATE-R REDEFINES UT1000-TRANSACTION-DATE.
001800         10  UT1000-TXN-DATE-CCYY     PIC 9(4).
001900         10  FILLER                   PIC X(1).
002000         10  UT1000-TXN-DATE-MM       PIC 9(2).
002100         10  FILLER                   PIC X(1).
002200         10  UT1000-TXN-DATE-DD       PIC 9(2).
002300     05  UT1000-TXN-YYYY-MM REDEFINES UT1000-TRANSACTION-DATE.
002400         10  UT1000-TXN-YM-CCYY       PIC X(4).
002500         10  FILLER                   PIC X(1).
002600         10  UT1000-TXN-YM-MM         PIC X(2).
002700         10  FILLER                   PIC X(3).
002800     05  UT1000-TRANSACTION-TIME      PIC X(8).
002900* amount is zoned-display -- this is a text extract, not a
003000* packed VSAM file, see req 8840 notes
003100     05  UT1000-AMOUNT                PIC S9(13)V99.
003200     05  UT1000-PAYER-VPA             PIC X(40).
003300     05  UT1000-TRANSACTION-TYPE      PIC X(6).
003400         88  UT1000-IS-CREDIT             VALUE 'CREDIT'.
003500         88  UT1000-IS-DEBIT              VALUE 'DEBIT '.
003600     05  UT1000-STATUS                PIC X(7).
003700         88  UT1000-IS-SUCCESS            VALUE 'SUCCESS'.
003800         88  UT1000-IS-FAILED             VALUE 'FAILED '.
003900         88  UT1000-IS-PENDING            VALUE 'PENDING'.
004000     05  UT1000-MERCHANT-CATEGORY     PIC X(12).
004100* pad to a round 150 -- leaves room if ops ever adds a field
004200* without forcing another layout bump
004300     05  FILLER                       PIC X(12).
