000100******************************************************************
000200* fm-rec -- financial-metrics work record, one per merchant per
000300*           run.  built fresh every time CRSCOR00 processes a
000400*           merchant's transaction group -- nothing here carries
000500*           over between merchants, 300-compute-metrics clears it.
000600******************************************************************
000700* 02/14/24 rp  req 8840   first cut of the metrics work area
000800* 04/02/24 rp  req 8902   added fm-monthly-vol-tab (occurs 12) for
000900*                         the consistency/seasonality calculations
001000* 05/28/24 ko  req 9040   added fm-customer-work-tab, pulled the
001100*                         top-10 customer-volume logic off of a
001200*                         sort and into an in-memory table -- see
001300*                         410-build-customer-table
001400* 11/03/24 rp  req 9340   added fm-has-sudden-spike /
001500*                         fm-has-low-diversity / fm-has-dominance
001600*                         flag bytes per new fraud screen
001700* 01/14/25 ko  req 9340   added fm-cust-picked to fm-cust-entry --
001800*                         415-top-10-customers marks an entry
001900*                         picked as it pulls the 10 largest so it
002000*                         is not picked twice
002100* 02/24/25 ko  req 9340   added fm-cust-last-mo-idx to fm-cust-
002200*                         entry -- 282-update-customer-table
002300*                         stamps it with the month a payer was
002400*                         last seen in so fm-mo-unique-cust can
002500*                         count distinct payers per month instead
002600*                         of once per merchant history
002700******************************************************************
002800 01  fm-rec.
002900     05  fm-last-3-mo-volume          PIC S9(13)V99.
003000     05  fm-last-6-mo-volume          PIC S9(13)V99.
003100     05  fm-last-12-mo-volume         PIC S9(13)V99.
003200     05  fm-avg-monthly-volume        PIC S9(13)V9999.
003300     05  fm-avg-txn-value             PIC S9(13)V9999.
003400     05  fm-total-txn-count           PIC 9(7).
003500     05  fm-successful-txn-count      PIC 9(7).
003600     05  fm-failed-txn-count          PIC 9(7).
003700     05  fm-unique-customer-count     PIC 9(5).
003800     05  fm-top-10-customer-volume    PIC S9(13)V99.
003900     05  fm-customer-concentration    PIC S9(3)V9999.
004000     05  fm-consistency-score         PIC S9(3)V99.
004100     05  fm-growth-rate               PIC S9(5)V99.
004200     05  fm-bounce-rate               PIC S9(3)V99.
004300     05  fm-previous-period-volume    PIC S9(13)V99.
004400     05  fm-is-seasonal-business      PIC X(1).
004500         88  fm-seasonal                  VALUE 'Y'.
004600         88  fm-not-seasonal              VALUE 'N'.
004700     05  fm-coefficient-of-variation  PIC S9(1)V9999.
004800     05  fm-peak-month                PIC X(7).
004900     05  fm-trough-month              PIC X(7).
005000     05  fm-has-sudden-spike          PIC X(1).
005100         88  fm-sudden-spike               VALUE 'Y'.
005200         88  fm-no-sudden-spike             VALUE 'N'.
005300     05  fm-has-low-diversity         PIC X(1).
005400         88  fm-low-diversity               VALUE 'Y'.
005500         88  fm-not-low-diversity           VALUE 'N'.
005600     05  fm-has-single-payer-dom      PIC X(1).
005700         88  fm-single-payer-dom            VALUE 'Y'.
005800         88  fm-not-single-payer-dom        VALUE 'N'.
005900     05  fm-month-count               PIC 9(2) COMP-3.
006000     05  fm-monthly-vol-tab OCCURS 12 TIMES
006100                            INDEXED BY fm-mo-idx.
006200         10  fm-mo-month              PIC X(7).
006300         10  fm-mo-volume             PIC S9(13)V99.
006400         10  fm-mo-txn-count          PIC 9(7).
006500         10  fm-mo-unique-cust        PIC 9(5).
006600     05  FILLER                       PIC X(20).
006700*
006800* fm-customer-work-tab is scratch space only -- built fresh by
006900* 410-build-customer-table, consumed by 415-top-10-customers,
007000* never written to either output file.
007100*
007200 01  fm-customer-work-tab.
007300     05  fm-cust-count                PIC 9(4) COMP.
007400     05  fm-cust-entry OCCURS 500 TIMES
007500                       INDEXED BY fm-cust-idx.
007600         10  fm-cust-vpa              PIC X(40).
007700         10  fm-cust-volume           PIC S9(13)V99.
007800         10  fm-cust-picked           PIC X(1).
007900             88  fm-cust-is-picked        VALUE 'Y'.
008000             88  fm-cust-not-picked        VALUE 'N'.
008100         10  fm-cust-last-mo-idx      PIC 9(2) COMP.
008200         10  FILLER                   PIC X(5).
