000100******************************************************************
000200* RT- FIXED RULE TABLES FOR THE MERCHANT CREDIT SCORING ENGINE.
000300* THESE ARE THE ENGINE'S COMPILED DEFAULTS -- NO HOT-RELOAD, NO
000400* OVERRIDE FILE.  TO CHANGE A WEIGHT, TIER OR THRESHOLD, CHANGE
000500* THE VALUE CLAUSE BELOW, RECOMPILE CRSCOR00, AND LOG A REQUEST.
000600******************************************************************
000700* 03/11/24 rp  req 8902   component weights + volume/growth/
000800*                         bounce/concentration tier tables, built
000900*                         via the usual redefines-over-filler
001000*                         init trick so CRSCOR00 can SEARCH them
001100* 06/18/24 ko  req 9040   eligibility rule table (4 rules, order
001200*                         matters -- first failure wins the
001300*                         reported reason) + loan parameter table
001400* 09/30/24 rp  req 9215   fraud rule table.  NOTE -- RT-FR3 (the
001500*                         "sudden volume spike" rule) compares
001600*                         RT-FR3-DUMMY-VALUE, which is always
001700*                         zero, against a threshold of zero with
001800*                         operator GT -- it can never fire.  this
001900*                         is intentional, matches what underwriting
002000*                         signed off on; do not "fix" it without
002100*                         a ticket.
002200* 01/20/25 ko  req 9340   RT-SEASONAL-BONUS-SW / RT-TENURE-
002300*                         REDUCE-SW added, both OFF -- machinery
002400*                         is wired, adjustment is not enabled
002500******************************************************************
002600 01  RT-SCORE-WEIGHTS.
002700     05  RT-WT-VOLUME                PIC S9V9999   VALUE .3000.
002800     05  RT-WT-CONSISTENCY            PIC S9V9999   VALUE .2500.
002900     05  RT-WT-GROWTH                 PIC S9V9999   VALUE .1500.
003000     05  RT-WT-BOUNCE                 PIC S9V9999   VALUE .1500.
003100     05  RT-WT-CONCENTRATION          PIC S9V9999   VALUE .1500.
003200*
003300* ---- volume score tier table (5 rows) -----------------------
003400*
003500 01  RT-VOL-TIER-INIT.
003600     05  FILLER.
003700         10  FILLER PIC S9(9)V99 VALUE 500000.00.
003800         10  FILLER PIC S9(9)V99 VALUE 999999999.99.
003900         10  FILLER PIC S9(3)V99 VALUE 100.00.
004000     05  FILLER.
004100         10  FILLER PIC S9(9)V99 VALUE 200000.00.
004200         10  FILLER PIC S9(9)V99 VALUE 500000.00.
004300         10  FILLER PIC S9(3)V99 VALUE 80.00.
004400     05  FILLER.
004500         10  FILLER PIC S9(9)V99 VALUE 100000.00.
004600         10  FILLER PIC S9(9)V99 VALUE 200000.00.
004700         10  FILLER PIC S9(3)V99 VALUE 60.00.
004800     05  FILLER.
004900         10  FILLER PIC S9(9)V99 VALUE 50000.00.
005000         10  FILLER PIC S9(9)V99 VALUE 100000.00.
005100         10  FILLER PIC S9(3)V99 VALUE 40.00.
005200     05  FILLER.
005300         10  FILLER PIC S9(9)V99 VALUE 0.00.
005400         10  FILLER PIC S9(9)V99 VALUE 50000.00.
005500         10  FILLER PIC S9(3)V99 VALUE 20.00.
005600 01  RT-VOL-TIER-TAB REDEFINES RT-VOL-TIER-INIT.
005700     05  RT-VT-ROW OCCURS 5 TIMES INDEXED BY RT-VT-IDX.
005800         10  RT-VT-MIN                PIC S9(9)V99.
005900         10  RT-VT-MAX                PIC S9(9)V99.
006000         10  RT-VT-SCORE               PIC S9(3)V99.
006100*
006200* ---- growth score tier table (6 rows) --------------------------
006300*
006400 01  RT-GRO-TIER-INIT.
006500     05  FILLER.
006600         10  FILLER PIC S9(5)V99 VALUE 30.00.
006700         10  FILLER PIC S9(5)V99 VALUE 99999.99.
006800         10  FILLER PIC S9(3)V99 VALUE 100.00.
006900     05  FILLER.
007000         10  FILLER PIC S9(5)V99 VALUE 15.00.
007100         10  FILLER PIC S9(5)V99 VALUE 30.00.
007200         10  FILLER PIC S9(3)V99 VALUE 85.00.
007300     05  FILLER.
007400         10  FILLER PIC S9(5)V99 VALUE 0.00.
007500         10  FILLER PIC S9(5)V99 VALUE 15.00.
007600         10  FILLER PIC S9(3)V99 VALUE 70.00.
007700     05  FILLER.
007800         10  FILLER PIC S9(5)V99 VALUE -10.00.
007900         10  FILLER PIC S9(5)V99 VALUE 0.00.
008000         10  FILLER PIC S9(3)V99 VALUE 50.00.
008100     05  FILLER.
008200         10  FILLER PIC S9(5)V99 VALUE -25.00.
008300         10  FILLER PIC S9(5)V99 VALUE -10.00.
008400         10  FILLER PIC S9(3)V99 VALUE 30.00.
008500     05  FILLER.
008600         10  FILLER PIC S9(5)V99 VALUE -99999.99.
008700         10  FILLER PIC S9(5)V99 VALUE -25.00.
008800         10  FILLER PIC S9(3)V99 VALUE 15.00.
008900 01  RT-GRO-TIER-TAB REDEFINES RT-GRO-TIER-INIT.
009000     05  RT-GT-ROW OCCURS 6 TIMES INDEXED BY RT-GT-IDX.
009100         10  RT-GT-MIN                PIC S9(5)V99.
009200         10  RT-GT-MAX                PIC S9(5)V99.
009300         10  RT-GT-SCORE               PIC S9(3)V99.
009400*
009500* ---- bounce-rate score tier table (6 rows), lower is better ----
009600*
009700 01  RT-BNC-TIER-INIT.
009800     05  FILLER.
009900         10  FILLER PIC S9(5)V99 VALUE -99999.99.
010000         10  FILLER PIC S9(5)V99 VALUE 3.00.
010100         10  FILLER PIC S9(3)V99 VALUE 100.00.
010200     05  FILLER.
010300         10  FILLER PIC S9(5)V99 VALUE 3.00.
010400         10  FILLER PIC S9(5)V99 VALUE 5.00.
010500         10  FILLER PIC S9(3)V99 VALUE 85.00.
010600     05  FILLER.
010700         10  FILLER PIC S9(5)V99 VALUE 5.00.
010800         10  FILLER PIC S9(5)V99 VALUE 10.00.
010900         10  FILLER PIC S9(3)V99 VALUE 70.00.
011000     05  FILLER.
011100         10  FILLER PIC S9(5)V99 VALUE 10.00.
011200         10  FILLER PIC S9(5)V99 VALUE 15.00.
011300         10  FILLER PIC S9(3)V99 VALUE 50.00.
011400     05  FILLER.
011500         10  FILLER PIC S9(5)V99 VALUE 15.00.
011600         10  FILLER PIC S9(5)V99 VALUE 20.00.
011700         10  FILLER PIC S9(3)V99 VALUE 30.00.
011800     05  FILLER.
011900         10  FILLER PIC S9(5)V99 VALUE 20.00.
012000         10  FILLER PIC S9(5)V99 VALUE 99999.99.
012100         10  FILLER PIC S9(3)V99 VALUE 10.00.
012200 01  RT-BNC-TIER-TAB REDEFINES RT-BNC-TIER-INIT.
012300     05  RT-BT-ROW OCCURS 6 TIMES INDEXED BY RT-BT-IDX.
012400         10  RT-BT-MIN                PIC S9(5)V99.
012500         10  RT-BT-MAX                PIC S9(5)V99.
012600         10  RT-BT-SCORE               PIC S9(3)V99.
012700*
012800* ---- customer-concentration score tier table (5 rows) ----------
012900*
013000 01  RT-CON-TIER-INIT.
013100     05  FILLER.
013200         10  FILLER PIC S9(5)V99 VALUE -99999.99.
013300         10  FILLER PIC S9(5)V99 VALUE 20.00.
013400         10  FILLER PIC S9(3)V99 VALUE 100.00.
013500     05  FILLER.
013600         10  FILLER PIC S9(5)V99 VALUE 20.00.
013700         10  FILLER PIC S9(5)V99 VALUE 30.00.
013800         10  FILLER PIC S9(3)V99 VALUE 85.00.
013900     05  FILLER.
014000         10  FILLER PIC S9(5)V99 VALUE 30.00.
014100         10  FILLER PIC S9(5)V99 VALUE 50.00.
014200         10  FILLER PIC S9(3)V99 VALUE 65.00.
014300     05  FILLER.
014400         10  FILLER PIC S9(5)V99 VALUE 50.00.
014500         10  FILLER PIC S9(5)V99 VALUE 70.00.
014600         10  FILLER PIC S9(3)V99 VALUE 45.00.
014700     05  FILLER.
014800         10  FILLER PIC S9(5)V99 VALUE 70.00.
014900         10  FILLER PIC S9(5)V99 VALUE 99999.99.
015000         10  FILLER PIC S9(3)V99 VALUE 25.00.
015100 01  RT-CON-TIER-TAB REDEFINES RT-CON-TIER-INIT.
015200     05  RT-CT-ROW OCCURS 5 TIMES INDEXED BY RT-CT-IDX.
015300         10  RT-CT-MIN                PIC S9(5)V99.
015400         10  RT-CT-MAX                PIC S9(5)V99.
015500         10  RT-CT-SCORE               PIC S9(3)V99.
015600*
015700* ---- eligibility rule table (4 rows, order is significant) -----
015800* checked in row order, first failure wins the reported reason --
015900* AVMV/TXNC/BNCR/TEN are the only metric codes 540-ELIGIBILITY
016000* knows about, the row just carries this release's threshold
016100*
016200 01  RT-ELIG-INIT.
016300     05  FILLER.
016400         10  FILLER PIC X(4)        VALUE 'AVMV'.
016500         10  FILLER PIC X(2)        VALUE 'GE'.
016600         10  FILLER PIC S9(9)V99    VALUE 25000.00.
016700         10  FILLER PIC X(40)       VALUE
016800             'Average monthly volume below minimum'.
016900     05  FILLER.
017000         10  FILLER PIC X(4)        VALUE 'TXNC'.
017100         10  FILLER PIC X(2)        VALUE 'GE'.
017200         10  FILLER PIC S9(9)V99    VALUE 20.00.
017300         10  FILLER PIC X(40)       VALUE
017400             'Transaction count below minimum'.
017500     05  FILLER.
017600         10  FILLER PIC X(4)        VALUE 'BNCR'.
017700         10  FILLER PIC X(2)        VALUE 'LE'.
017800         10  FILLER PIC S9(9)V99    VALUE 20.00.
017900         10  FILLER PIC X(40)       VALUE
018000             'Bounce rate exceeds maximum'.
018100     05  FILLER.
018200         10  FILLER PIC X(4)        VALUE 'TEN '.
018300         10  FILLER PIC X(2)        VALUE 'GE'.
018400         10  FILLER PIC S9(9)V99    VALUE 3.00.
018500         10  FILLER PIC X(40)       VALUE
018600             'Insufficient business history'.
018700 01  RT-ELIG-TAB REDEFINES RT-ELIG-INIT.
018800     05  RT-ELIG-ROW OCCURS 4 TIMES INDEXED BY RT-ELIG-IDX.
018900         10  RT-ELIG-METRIC-CD        PIC X(4).
019000         10  RT-ELIG-OPERATOR         PIC X(2).
019100         10  RT-ELIG-THRESHOLD        PIC S9(9)V99.
019200         10  RT-ELIG-REASON           PIC X(40).
019300*
019400* ---- fraud rule table (3 rows -- 3rd row is a documented no-op)
019500*
019600 01  RT-FRAUD-INIT.
019700     05  FILLER.
019800         10  FILLER PIC X(4)        VALUE 'UCC '.
019900         10  FILLER PIC X(2)        VALUE 'LT'.
020000         10  FILLER PIC S9(9)V99    VALUE 5.00.
020100         10  FILLER PIC X(40)       VALUE
020200             'Unique customer count too low'.
020300     05  FILLER.
020400         10  FILLER PIC X(4)        VALUE 'CCN '.
020500         10  FILLER PIC X(2)        VALUE 'GT'.
020600         10  FILLER PIC S9(9)V99    VALUE 80.00.
020700         10  FILLER PIC X(40)       VALUE
020800             'Customer concentration too high'.
020900     05  FILLER.
021000         10  FILLER PIC X(4)        VALUE 'SPK '.
021100         10  FILLER PIC X(2)        VALUE 'GT'.
021200         10  FILLER PIC S9(9)V99    VALUE 0.00.
021300         10  FILLER PIC X(40)       VALUE
021400             'Sudden volume spike detected'.
021500 01  RT-FRAUD-TAB REDEFINES RT-FRAUD-INIT.
021600     05  RT-FR-ROW OCCURS 3 TIMES INDEXED BY RT-FR-IDX.
021700         10  RT-FR-METRIC-CD          PIC X(4).
021800         10  RT-FR-OPERATOR           PIC X(2).
021900         10  RT-FR-THRESHOLD          PIC S9(9)V99.
022000         10  RT-FR-REASON             PIC X(40).
022100 01  RT-FR3-DUMMY-VALUE               PIC S9(9)V99 VALUE 0.
022200*
022300* ---- loan parameter table by risk category (3 rows) ------------
022400*
022500 01  RT-LOAN-INIT.
022600     05  FILLER.
022700         10  FILLER PIC X(6)        VALUE 'LOW   '.
022800         10  FILLER PIC S9V9999     VALUE .3000.
022900         10  FILLER PIC 9(4)        VALUE 0365.
023000         10  FILLER PIC S9(3)V99    VALUE 018.00.
023100     05  FILLER.
023200         10  FILLER PIC X(6)        VALUE 'MEDIUM'.
023300         10  FILLER PIC S9V9999     VALUE .2500.
023400         10  FILLER PIC 9(4)        VALUE 0090.
023500         10  FILLER PIC S9(3)V99    VALUE 024.00.
023600     05  FILLER.
023700         10  FILLER PIC X(6)        VALUE 'HIGH  '.
023800         10  FILLER PIC S9V9999     VALUE .1500.
023900         10  FILLER PIC 9(4)        VALUE 0030.
024000         10  FILLER PIC S9(3)V99    VALUE 030.00.
024100 01  RT-LOAN-PARM-TAB REDEFINES RT-LOAN-INIT.
024200     05  RT-LP-ROW OCCURS 3 TIMES INDEXED BY RT-LP-IDX.
024300         10  RT-LP-RISK-CODE          PIC X(6).
024400         10  RT-LP-MULTIPLIER         PIC S9V9999.
024500         10  RT-LP-MAX-TENURE-DAYS    PIC 9(4).
024600         10  RT-LP-ANNUAL-RATE        PIC S9(3)V99.
024700 01  RT-LOAN-MIN-AMOUNT               PIC S9(13)V99 VALUE 10000.00.
024800 01  RT-LOAN-MAX-AMOUNT               PIC S9(13)V99
024900                                       VALUE 5000000.00.
025000*
025100* ---- inert adjustment switches (machinery present, turned off)
025200*
025300 01  RT-SEASONAL-BONUS-SW             PIC X         VALUE 'N'.
025400     88  RT-SEASONAL-BONUS-ON                       VALUE 'Y'.
025500 01  RT-SEASONAL-BONUS-PTS            PIC S9(3)V99  VALUE 10.00.
025600 01  RT-TENURE-REDUCE-SW              PIC X         VALUE 'N'.
025700     88  RT-TENURE-REDUCE-ON                        VALUE 'Y'.
025800 01  RT-TENURE-REDUCE-THRESHOLD       PIC S9(3)V99  VALUE 50.00.
025900 01  RT-TENURE-REDUCE-PCT             PIC S9(3)V99  VALUE 25.00.
026000*
026100* ---- fixed recommendation-comment text by risk category --------
026200*
026300 01  RT-RECOMMEND-TEXT.
026400     05  RT-RECOMMEND-LOW             PIC X(60) VALUE
026500         'Excellent credit profile. Eligible for premium lending
026600-         'products.'.
026700     05  RT-RECOMMEND-MEDIUM          PIC X(60) VALUE
026800         'Good credit profile. Standard lending terms apply.'.
026900     05  RT-RECOMMEND-HIGH            PIC X(60) VALUE
027000         'Higher risk profile. Conservative lending terms recomm
027100-         'ended.'.
027200     05  RT-RECOMMEND-CONSISTENT      PIC X(60) VALUE
027300         'Highly consistent business performance noted.'.
027400     05  RT-RECOMMEND-GROWTH          PIC X(60) VALUE
027500         'Strong growth trajectory observed.'.
